000100*-----------------------------------------------------------------
000200*    GPMACTN  - RULE ACTION RECORD (FD ACTFILE)
000300*               ONE ROW PER NOTIFICATION ACTION OWNED BY A RULE.
000400*               LOADED INTO THE ACTION-TABLE, GROUPED BY RULE ID.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000800*
000900*-----------------------------------------------------------------
001000*    MAINTENANCE LOG
001100*    DATE     BY     DESCRIPTION
001200*    -------- ------ ------------------------------------------
001300*    02/18/93 RGH    ORIGINAL LAYOUT, EMAIL ACTIONS ONLY.         RGH0293 
001400*    04/09/97 DJT    ADDED ACT-URL FOR WEBHOOK ACTIONS.           DJT0497 
001500*    06/30/99 LKM    ADDED GCHAT ACTION TYPE (TPR-5120).          LKM0699 
001600*    05/21/03 PRO    WIDENED ACT-SUBJECT FOR THE GCHAT TITLE-SCAN PRO0503 
001700*                    WORK, SEE GPM0030 BANNER (TPR-7002).
001800*-----------------------------------------------------------------
001900 01  ACTION-RECORD.
002000     05  ACT-ID                       PIC 9(04).
002100     05  ACT-RULE-ID                  PIC 9(04).
002200     05  ACT-TYPE                     PIC X(10).
002300         88  ACT-TYPE-EMAIL               VALUE "EMAIL".
002400         88  ACT-TYPE-WEBHOOK              VALUE "WEBHOOK".
002500         88  ACT-TYPE-GCHAT                VALUE "GCHAT".
002600     05  ACT-ENABLED                  PIC X(01).
002700         88  ACT-IS-ENABLED               VALUE "Y".
002800         88  ACT-IS-DISABLED              VALUE "N".
002900     05  ACT-RECIPIENTS                PIC X(100).
003000     05  ACT-SUBJECT                  PIC X(60).
003100     05  ACT-URL                      PIC X(100).
003200     05  FILLER                       PIC X(02) VALUE SPACES.
