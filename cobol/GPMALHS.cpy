000100*-----------------------------------------------------------------
000200*    GPMALHS  - ALERT HISTORY RECORD (FD ALERTHIST)
000300*               ONE ROW PER ACTION EXECUTION, SUCCESS OR FAILURE.
000400*-----------------------------------------------------------------
000500*
000600*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000700*
000800*-----------------------------------------------------------------
000900*    MAINTENANCE LOG
001000*    DATE     BY     DESCRIPTION
001100*    -------- ------ ------------------------------------------
001200*    02/18/93 RGH    ORIGINAL LAYOUT.                             RGH0293 
001300*    11/02/96 DJT    ADDED ALH-RESULT-TEXT FOR AUDIT TRAIL.       DJT1196 
001400*    03/08/02 PRO    NO LAYOUT CHANGE - REVIEWED WITH GPM0010'S   PRO0302 
001500*                    77-LEVEL AUDIT PRINT WORK FIELDS (TPR-6204).
001600*-----------------------------------------------------------------
001700 01  ALERT-HISTORY-RECORD.
001800     05  ALH-ID                       PIC 9(09).
001900     05  ALH-RULE-ID                  PIC 9(04).
002000     05  ALH-LOG-ID                   PIC 9(09).
002100     05  ALH-ACTION-ID                PIC 9(04).
002200     05  ALH-TRIGGERED-AT             PIC 9(14).
002300     05  ALH-SUCCESS                  PIC X(01).
002400         88  ALH-WAS-SUCCESS              VALUE "Y".
002500         88  ALH-WAS-FAILURE              VALUE "N".
002600     05  ALH-RESULT-TEXT              PIC X(100).
002700     05  FILLER                       PIC X(02) VALUE SPACES.
