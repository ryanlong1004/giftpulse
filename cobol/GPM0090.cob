000100*-----------------------------------------------------------------
000200*    GPM0090 - LOG MONITOR COMMON UTILITY ROUTINES
000300*               CALLED BY GPM0010 AND GPM0030 TO PERFORM THE
000400*               SMALL STRING/NUMBER CHORES THAT USED TO BE
000500*               COPIED INTO EVERY PROGRAM BEFORE THIS SHOP
000600*               STANDARDIZED ON A SINGLE UTILITY MEMBER.
000700*
000800*               CALLER SETS HLP-CMD-CODE AND THE INPUT FIELDS
000900*               THAT COMMAND NEEDS, THEN CALLS.  ON RETURN
001000*               HLP-RESP-CODE IS 00 FOR OK/TRUE, 01 FOR
001100*               NO-MATCH/FALSE, 99 FOR AN UNKNOWN COMMAND.
001200*-----------------------------------------------------------------
001300*
001400*--------------------PART OF GIFTPULSE LOG MONITOR--------------
001500*
001600*-----------------------------------------------------------------
001700*    MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001800*-----------------------------------------------------------------
001900*    R. HARTWELL             | 03/14/92 | ORIGINAL - PHONE        RGH0392 
002000*                            |          | SANITIZE AND COMMA LIST
002100*                            |          | MATCH ONLY.
002200*    R. HARTWELL             | 08/02/92 | ADDED TEXT-SEARCH       RGH0892 
002300*                            |          | COMMAND FOR THE PATTERN
002400*                            |          | MATCHER.
002500*    D. TILLMAN              | 11/02/96 | ADDED WINDOW-CHECK      DJT1196 
002600*                            |          | COMMAND FOR THRESHOLD
002700*                            |          | RULES, TPR-4417.
002800*    D. TILLMAN              | 11/09/96 | ADDED DATE-TO-MINUTES   DJT1196 
002900*                            |          | PARA.  NO VENDOR DATE
003000*                            |          | FUNCTION ON THIS
003100*                            |          | COMPILER - HOME GROWN.
003200*    L. MERCER               | 09/22/98 | Y2K REVIEW OF           LKM0998 
003300*                            |          | LOG-TS-YYYY - 4-DIGIT
003400*                            |          | YEAR ALREADY IN PLACE.
003500*    L. MERCER               | 07/05/99 | ADDED FORMAT-DURATION   LKM0799 
003600*                            |          | AND TRUNCATE-STRING
003700*                            |          | COMMANDS FOR THE ALERT
003800*                            |          | REPORT.
003900*    P. OYELARAN             | 03/08/02 | ADDED 77-LEVEL SCRATCH  PRO0302 
004000*                            |          | COUNTERS FOR THE
004100*                            |          | MINUTES-SINCE
004200*                            |          | CALCULATION, REPLACING
004300*                            |          | THE OLD WORKING-STORAGE
004400*                            |          | 01 GROUP ITEMS
004500*                            |          | (TPR-6204).
004600*-----------------------------------------------------------------
004700 IDENTIFICATION DIVISION.
004800 PROGRAM-ID.    GPM0090.
004900 AUTHOR.        R. HARTWELL.
005000 INSTALLATION.  GIFTPULSE DATA CENTER.
005100 DATE-WRITTEN.  03/14/92.
005200 DATE-COMPILED.
005300 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.   GIFTPULSE-BATCH-CPU.
005800 OBJECT-COMPUTER.   GIFTPULSE-BATCH-CPU.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON STATUS IS HLP-TRACE-ON
006200     UPSI-0 OFF STATUS IS HLP-TRACE-OFF.
006300*
006400 DATA DIVISION.
006500 WORKING-STORAGE SECTION.
006600*
006700 01  WS-SWITCHES.
006800     03  WS-TRACE-SWITCH              PIC X VALUE "N".
006900         88  WS-TRACE-IS-ON                VALUE "Y".
007000         88  WS-TRACE-IS-OFF               VALUE "N".
007100     03  FILLER                       PIC X(01) VALUE SPACE.
007200*
007300*    ---------------------------------------------------------
007400*    100-SANITIZE-PHONE WORK FIELDS
007500*    ---------------------------------------------------------
007600 01  WS-SCAN-BUFFER                   PIC X(200).
007700 01  WS-SCAN-TABLE REDEFINES WS-SCAN-BUFFER.
007800     03  WS-SCAN-CHAR                 PIC X(01) OCCURS 200 TIMES
007900                                       INDEXED BY WS-SCAN-IDX.
008000 01  WS-RESULT-BUFFER                 PIC X(200) VALUE SPACES.
008100 01  WS-RESULT-LEN                    PIC 9(04) COMP VALUE ZERO.
008200 01  WS-INPUT-LEN                     PIC 9(04) COMP VALUE ZERO.
008300*
008400*    ---------------------------------------------------------
008500*    200-MATCH-LIST / PARSE-LIST WORK FIELDS (COMMA LISTS)
008600*    ---------------------------------------------------------
008700 01  WS-LIST-BUFFER                   PIC X(200).
008800 01  WS-LIST-TABLE REDEFINES WS-LIST-BUFFER.
008900     03  WS-LIST-CHAR                 PIC X(01) OCCURS 200 TIMES
009000                                       INDEXED BY WS-LIST-IDX.
009100 01  WS-ENTRY-BUFFER                  PIC X(100) VALUE SPACES.
009200 01  WS-ENTRY-UPPER                   PIC X(100) VALUE SPACES.
009300 01  WS-COMPARE-UPPER                 PIC X(200) VALUE SPACES.
009400 01  WS-ENTRY-LEN                     PIC 9(04) COMP VALUE ZERO.
009500 01  WS-LIST-LEN                      PIC 9(04) COMP VALUE ZERO.
009600 01  WS-MATCH-FOUND-SW                PIC X VALUE "N".
009700     88  WS-MATCH-WAS-FOUND               VALUE "Y".
009800*
009900*    ---------------------------------------------------------
010000*    300-TEXT-SEARCH WORK FIELDS (CASE-INSENSITIVE SUBSTRING)
010100*    ---------------------------------------------------------
010200 01  WS-HAYSTACK-UPPER                PIC X(200).
010300 01  WS-NEEDLE-UPPER                  PIC X(200).
010400 01  WS-HAYSTACK-LEN                  PIC 9(04) COMP VALUE ZERO.
010500 01  WS-NEEDLE-LEN                    PIC 9(04) COMP VALUE ZERO.
010600 01  WS-SEARCH-START                  PIC 9(04) COMP VALUE ZERO.
010700 01  WS-LEN-FOUND-SW                  PIC X VALUE "N".
010800     88  WS-LEN-WAS-FOUND                 VALUE "Y".
010900*
011000*    ---------------------------------------------------------
011100*    400-WINDOW-CHECK / DATE-TO-MINUTES WORK FIELDS
011200*    NO INTRINSIC DATE FUNCTION IS AVAILABLE - MINUTES SINCE
011300*    AN ARBITRARY EPOCH ARE COMPUTED WITH THE STANDARD JULIAN
011400*    DAY NUMBER FORMULA, THE SAME ONE USED IN THE OLD PAYROLL
011500*    CALENDAR ROUTINE (SEE GPM0010 MAINTENANCE LOG).
011600*    ---------------------------------------------------------
011700 01  WS-DTM-TIMESTAMP                 PIC 9(14).
011800 01  WS-DTM-PARTS REDEFINES WS-DTM-TIMESTAMP.
011900     03  WS-DTM-YYYY                  PIC 9(04).
012000     03  WS-DTM-MM                    PIC 9(02).
012100     03  WS-DTM-DD                    PIC 9(02).
012200     03  WS-DTM-HH                    PIC 9(02).
012300     03  WS-DTM-MN                    PIC 9(02).
012400     03  WS-DTM-SS                    PIC 9(02).
012500*    THE FOUR SCRATCH COUNTERS BELOW WERE AN 01 GROUP BEFORE
012600*    TPR-6204 - CONVERTED TO STANDALONE 77-LEVELS SINCE NONE OF
012700*    THEM ARE A GROUP MEMBER OR EVER MOVED AS ONE UNIT.
012800 77  WS-DTM-Y                         PIC S9(09) COMP.
012900 77  WS-DTM-M                         PIC S9(09) COMP.
013000 77  WS-DTM-A                         PIC S9(09) COMP.
013100 77  WS-DTM-JDN                       PIC S9(09) COMP.
013200 01  WS-DTM-MINUTES                   PIC S9(11) COMP.
013300 01  WS-WINDOW-START-MINUTES          PIC S9(11) COMP.
013400 01  WS-REFERENCE-MINUTES             PIC S9(11) COMP.
013500 01  WS-TARGET-MINUTES                PIC S9(11) COMP.
013600*
013700*    ---------------------------------------------------------
013800*    500-FORMAT-DURATION WORK FIELDS
013900*    ---------------------------------------------------------
014000 01  WS-DUR-SECONDS                   PIC 9(09) COMP.
014100 01  WS-DUR-HOURS                     PIC 9(05) COMP.
014200 01  WS-DUR-MINS                      PIC 9(05) COMP.
014300 01  WS-DUR-SECS                      PIC 9(05) COMP.
014400 01  WS-DUR-REMAIN                    PIC 9(09) COMP.
014500 01  WS-DUR-TEXT                      PIC X(20) VALUE SPACES.
014600*
014700*    ---------------------------------------------------------
014800*    600-TRUNCATE-STRING WORK FIELDS
014900*    ---------------------------------------------------------
015000 01  WS-TRUNC-MAX                     PIC 9(04) COMP VALUE ZERO.
015100 01  WS-TRUNC-LEN                     PIC 9(04) COMP VALUE ZERO.
015200 01  WS-TRUNC-CUT                     PIC 9(04) COMP VALUE ZERO.
015300*
015400 LINKAGE SECTION.
015500 COPY GPMHLPP.
015600*
015700*-----------------------------------------------------------------
015800* PROCEDURE DIVISION.
015900*-----------------------------------------------------------------
016000 PROCEDURE DIVISION USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
016100         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
016200         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1.
016300*
016400 0000-MAIN.
016500     MOVE 00 TO HLP-RESP-CODE
016600     EVALUATE TRUE
016700         WHEN HLP-CMD-SANITIZE-PHONE
016800             PERFORM 100-SANITIZE-PHONE
016900         WHEN HLP-CMD-PARSE-LIST-MATCH
017000             PERFORM 200-PARSE-LIST-MATCH
017100         WHEN HLP-CMD-TEXT-SEARCH
017200             PERFORM 300-TEXT-SEARCH THRU 300-EXIT
017300         WHEN HLP-CMD-WINDOW-CHECK
017400             PERFORM 400-WINDOW-CHECK
017500         WHEN HLP-CMD-FORMAT-DURATION
017600             PERFORM 500-FORMAT-DURATION
017700         WHEN HLP-CMD-TRUNCATE-STRING
017800             PERFORM 600-TRUNCATE-STRING
017900         WHEN OTHER
018000             MOVE 99 TO HLP-RESP-CODE
018100     END-EVALUATE
018200     GOBACK
018300     .
018400*
018500*-----------------------------------------------------------------
018600* 100-SANITIZE-PHONE - KEEP DIGITS AND A LEADING "+" ONLY.
018700* EMPTY INPUT OR ALL CHARACTERS REMOVED LEAVES THE OUTPUT BLANK.
018800*-----------------------------------------------------------------
018900 100-SANITIZE-PHONE.
019000     MOVE HLP-TEXT-IN TO WS-SCAN-BUFFER
019100     MOVE SPACES TO WS-RESULT-BUFFER HLP-TEXT-OUT
019200     MOVE ZERO TO WS-RESULT-LEN
019300     PERFORM 110-SANITIZE-ONE-CHAR
019400         VARYING WS-SCAN-IDX FROM 1 BY 1
019500         UNTIL WS-SCAN-IDX > 200
019600     MOVE WS-RESULT-BUFFER TO HLP-TEXT-OUT
019700     .
019800*
019900 110-SANITIZE-ONE-CHAR.
020000     IF WS-SCAN-CHAR (WS-SCAN-IDX) IS NUMERIC
020100         ADD 1 TO WS-RESULT-LEN
020200         MOVE WS-SCAN-CHAR (WS-SCAN-IDX)
020300             TO WS-RESULT-BUFFER (WS-RESULT-LEN:1)
020400     ELSE
020500         IF WS-SCAN-CHAR (WS-SCAN-IDX) = "+" AND
020600            WS-RESULT-LEN = ZERO
020700             ADD 1 TO WS-RESULT-LEN
020800             MOVE "+" TO WS-RESULT-BUFFER (WS-RESULT-LEN:1)
020900         END-IF
021000     END-IF
021100     .
021200*
021300*-----------------------------------------------------------------
021400* 200-PARSE-LIST-MATCH - HLP-TEXT-IN-2 IS A COMMA SEPARATED LIST.
021500* EACH ENTRY IS TRIMMED, EMPTY ENTRIES ARE DROPPED, AND EACH
021600* SURVIVING ENTRY IS COMPARED TO HLP-TEXT-IN.  HLP-FLAG-1 = "Y"
021700* SELECTS A CASE-INSENSITIVE COMPARE (USED BY STATUS RULES AND
021800* BY THE THRESHOLD ERROR_CODE:/STATUS: FILTERS); OTHERWISE THE
021900* COMPARE IS EXACT (USED BY ERRORCODE RULES).
022000*-----------------------------------------------------------------
022100 200-PARSE-LIST-MATCH.
022200     MOVE HLP-TEXT-IN-2 TO WS-LIST-BUFFER
022300     MOVE "N" TO WS-MATCH-FOUND-SW
022400     MOVE SPACES TO WS-ENTRY-BUFFER
022500     MOVE ZERO TO WS-ENTRY-LEN
022600     PERFORM 220-SPLIT-ONE-LIST-CHAR
022700         VARYING WS-LIST-IDX FROM 1 BY 1
022800         UNTIL WS-LIST-IDX > 200
022900     PERFORM 210-TEST-ONE-ENTRY
023000     IF WS-MATCH-WAS-FOUND
023100         MOVE 00 TO HLP-RESP-CODE
023200     ELSE
023300         MOVE 01 TO HLP-RESP-CODE
023400     END-IF
023500     .
023600*
023700 220-SPLIT-ONE-LIST-CHAR.
023800     IF WS-LIST-CHAR (WS-LIST-IDX) = ","
023900         PERFORM 210-TEST-ONE-ENTRY
024000         MOVE SPACES TO WS-ENTRY-BUFFER
024100         MOVE ZERO TO WS-ENTRY-LEN
024200     ELSE
024300         IF NOT (WS-LIST-CHAR (WS-LIST-IDX) = SPACE AND
024400                 WS-ENTRY-LEN = ZERO)
024500             ADD 1 TO WS-ENTRY-LEN
024600             IF WS-ENTRY-LEN <= 100
024700                 MOVE WS-LIST-CHAR (WS-LIST-IDX)
024800                     TO WS-ENTRY-BUFFER (WS-ENTRY-LEN:1)
024900             END-IF
025000         END-IF
025100     END-IF
025200     .
025300*
025400 210-TEST-ONE-ENTRY.
025500*    TRAILING SPACES LEFT BY THE SCAN ABOVE ARE NOT SIGNIFICANT -
025600*    COBOL COMPARE OF TWO ALPHANUMERIC ITEMS PADS THE SHORTER ONE.
025700     IF WS-ENTRY-BUFFER NOT = SPACES
025800         IF HLP-CASE-INSENSITIVE
025900             MOVE WS-ENTRY-BUFFER TO WS-ENTRY-UPPER
026000             MOVE HLP-TEXT-IN TO WS-COMPARE-UPPER
026100             INSPECT WS-ENTRY-UPPER CONVERTING
026200                 "abcdefghijklmnopqrstuvwxyz" TO
026300                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026400             INSPECT WS-COMPARE-UPPER CONVERTING
026500                 "abcdefghijklmnopqrstuvwxyz" TO
026600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
026700             IF WS-ENTRY-UPPER = WS-COMPARE-UPPER (1:100)
026800                 MOVE "Y" TO WS-MATCH-FOUND-SW
026900             END-IF
027000         ELSE
027100             IF WS-ENTRY-BUFFER = HLP-TEXT-IN
027200                 MOVE "Y" TO WS-MATCH-FOUND-SW
027300             END-IF
027400         END-IF
027500     END-IF
027600     .
027700*
027800*-----------------------------------------------------------------
027900* 300-TEXT-SEARCH - CASE-INSENSITIVE SUBSTRING SEARCH.  RETURNS
028000* NO-MATCH IF THE NEEDLE IS BLANK OR THE HAYSTACK IS EMPTY.
028100*-----------------------------------------------------------------
028200 300-TEXT-SEARCH.
028300     MOVE 01 TO HLP-RESP-CODE
028400     IF HLP-TEXT-IN-2 = SPACES OR HLP-TEXT-IN = SPACES
028500         GO TO 300-EXIT
028600     END-IF
028700     MOVE HLP-TEXT-IN  TO WS-HAYSTACK-UPPER
028800     MOVE HLP-TEXT-IN-2 TO WS-NEEDLE-UPPER
028900     INSPECT WS-HAYSTACK-UPPER CONVERTING
029000         "abcdefghijklmnopqrstuvwxyz" TO
029100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029200     INSPECT WS-NEEDLE-UPPER CONVERTING
029300         "abcdefghijklmnopqrstuvwxyz" TO
029400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
029500     PERFORM 320-HAYSTACK-LENGTH
029600     PERFORM 330-NEEDLE-LENGTH
029700     IF WS-NEEDLE-LEN = ZERO OR WS-NEEDLE-LEN > WS-HAYSTACK-LEN
029800         GO TO 300-EXIT
029900     END-IF
030000     MOVE 1 TO WS-SEARCH-START
030100     PERFORM 340-TRY-ONE-POSITION
030200         UNTIL WS-SEARCH-START + WS-NEEDLE-LEN - 1
030300                   > WS-HAYSTACK-LEN
030400            OR HLP-RESP-OK-TRUE
030500     .
030600 300-EXIT.
030700     EXIT.
030800*
030900 340-TRY-ONE-POSITION.
031000     IF WS-HAYSTACK-UPPER (WS-SEARCH-START:WS-NEEDLE-LEN) =
031100        WS-NEEDLE-UPPER (1:WS-NEEDLE-LEN)
031200         MOVE 00 TO HLP-RESP-CODE
031300     ELSE
031400         ADD 1 TO WS-SEARCH-START
031500     END-IF
031600     .
031700*
031800*-----------------------------------------------------------------
031900* 320-HAYSTACK-LENGTH / 330-NEEDLE-LENGTH - FIND THE LAST
032000* NON-BLANK POSITION OF THE FIELD, SCANNING FROM THE RIGHT.
032100* TWO SMALL PARAGRAPHS RATHER THAN ONE GENERAL ONE BECAUSE
032200* THIS COMPILER GIVES US NO WAY TO PASS A FIELD-NAME AS A
032300* PARAGRAPH PARAMETER (DJT, 1996).
032400*-----------------------------------------------------------------
032500 320-HAYSTACK-LENGTH.
032600     MOVE 200 TO WS-HAYSTACK-LEN
032700     MOVE "N" TO WS-LEN-FOUND-SW
032800     PERFORM 321-HAYSTACK-LEN-STEP
032900         UNTIL WS-HAYSTACK-LEN = ZERO OR WS-LEN-WAS-FOUND
033000     .
033100*
033200 321-HAYSTACK-LEN-STEP.
033300     IF WS-HAYSTACK-UPPER (WS-HAYSTACK-LEN:1) NOT = SPACE
033400         MOVE "Y" TO WS-LEN-FOUND-SW
033500     ELSE
033600         SUBTRACT 1 FROM WS-HAYSTACK-LEN
033700     END-IF
033800     .
033900*
034000 330-NEEDLE-LENGTH.
034100     MOVE 200 TO WS-NEEDLE-LEN
034200     MOVE "N" TO WS-LEN-FOUND-SW
034300     PERFORM 331-NEEDLE-LEN-STEP
034400         UNTIL WS-NEEDLE-LEN = ZERO OR WS-LEN-WAS-FOUND
034500     .
034600*
034700 331-NEEDLE-LEN-STEP.
034800     IF WS-NEEDLE-UPPER (WS-NEEDLE-LEN:1) NOT = SPACE
034900         MOVE "Y" TO WS-LEN-FOUND-SW
035000     ELSE
035100         SUBTRACT 1 FROM WS-NEEDLE-LEN
035200     END-IF
035300     .
035400*
035500*-----------------------------------------------------------------
035600* 400-WINDOW-CHECK - IS HLP-TS-1 IN THE CLOSED INTERVAL
035700* (HLP-TS-2 MINUS HLP-WINDOW-MIN) THRU HLP-TS-2 ?
035800*-----------------------------------------------------------------
035900 400-WINDOW-CHECK.
036000     MOVE HLP-TS-2 TO WS-DTM-TIMESTAMP
036100     PERFORM 450-DATE-TO-MINUTES
036200     MOVE WS-DTM-MINUTES TO WS-REFERENCE-MINUTES
036300     COMPUTE WS-WINDOW-START-MINUTES =
036400             WS-REFERENCE-MINUTES - HLP-WINDOW-MIN
036500     MOVE HLP-TS-1 TO WS-DTM-TIMESTAMP
036600     PERFORM 450-DATE-TO-MINUTES
036700     MOVE WS-DTM-MINUTES TO WS-TARGET-MINUTES
036800     IF WS-TARGET-MINUTES >= WS-WINDOW-START-MINUTES AND
036900        WS-TARGET-MINUTES <= WS-REFERENCE-MINUTES
037000         MOVE 00 TO HLP-RESP-CODE
037100     ELSE
037200         MOVE 01 TO HLP-RESP-CODE
037300     END-IF
037400     .
037500*
037600*-----------------------------------------------------------------
037700* 450-DATE-TO-MINUTES - CONVERTS WS-DTM-TIMESTAMP (YYYYMMDDHHMMSS)
037800* TO A COUNT OF MINUTES SINCE AN ARBITRARY FIXED POINT, USING THE
037900* STANDARD JULIAN DAY NUMBER FORMULA SO THAT CALENDAR AND MONTH
038000* BOUNDARIES ARE HANDLED WITHOUT A VENDOR DATE FUNCTION.
038100*-----------------------------------------------------------------
038200 450-DATE-TO-MINUTES.
038300     IF WS-DTM-MM > 2
038400         COMPUTE WS-DTM-Y = WS-DTM-YYYY
038500         COMPUTE WS-DTM-M = WS-DTM-MM
038600     ELSE
038700         COMPUTE WS-DTM-Y = WS-DTM-YYYY - 1
038800         COMPUTE WS-DTM-M = WS-DTM-MM + 12
038900     END-IF
039000     COMPUTE WS-DTM-A = WS-DTM-Y / 100
039100     COMPUTE WS-DTM-JDN =
039200             (36525 * (WS-DTM-Y + 4716) / 100)
039300           + (306001 * (WS-DTM-M + 1) / 10000)
039400           + WS-DTM-DD + WS-DTM-A
039500           - (WS-DTM-A / 4) - 1524
039600     COMPUTE WS-DTM-MINUTES =
039700             (WS-DTM-JDN * 1440)
039800           + (WS-DTM-HH * 60)
039900           + WS-DTM-MN
040000     .
040100*
040200*-----------------------------------------------------------------
040300* 500-FORMAT-DURATION - SECONDS TO TEXT.  < 60 = "<S>S", < 3600 =
040400* "<M>M <S>S", ELSE "<H>H <M>M".  THIS COMMAND IS PROVIDED FOR
040500* CALL-DURATION REPORTING; THE CURRENT ALERT FLOW DOES NOT CALL
040600* IT BUT IT REMAINS A CHARTERED UTILITY OF THIS MEMBER.
040700*-----------------------------------------------------------------
040800 500-FORMAT-DURATION.
040900     MOVE HLP-NUM-IN-1 TO WS-DUR-SECONDS
041000     MOVE SPACES TO WS-DUR-TEXT HLP-TEXT-OUT
041100     IF WS-DUR-SECONDS < 60
041200         STRING WS-DUR-SECONDS DELIMITED BY SIZE
041300                "s" DELIMITED BY SIZE
041400                INTO WS-DUR-TEXT
041500     ELSE
041600         IF WS-DUR-SECONDS < 3600
041700             DIVIDE WS-DUR-SECONDS BY 60
041800                 GIVING WS-DUR-MINS
041900                 REMAINDER WS-DUR-SECS
042000             STRING WS-DUR-MINS DELIMITED BY SIZE
042100                    "m " DELIMITED BY SIZE
042200                    WS-DUR-SECS DELIMITED BY SIZE
042300                    "s" DELIMITED BY SIZE
042400                    INTO WS-DUR-TEXT
042500         ELSE
042600             DIVIDE WS-DUR-SECONDS BY 3600
042700                 GIVING WS-DUR-HOURS
042800                 REMAINDER WS-DUR-REMAIN
042900             DIVIDE WS-DUR-REMAIN BY 60
043000                 GIVING WS-DUR-MINS
043100             STRING WS-DUR-HOURS DELIMITED BY SIZE
043200                    "h " DELIMITED BY SIZE
043300                    WS-DUR-MINS DELIMITED BY SIZE
043400                    "m" DELIMITED BY SIZE
043500                    INTO WS-DUR-TEXT
043600         END-IF
043700     END-IF
043800     MOVE WS-DUR-TEXT TO HLP-TEXT-OUT
043900     .
044000*
044100*-----------------------------------------------------------------
044200* 600-TRUNCATE-STRING - IF HLP-TEXT-IN IS LONGER THAN HLP-NUM-IN-1
044300* CHARACTERS (SIGNIFICANT LENGTH) IT IS CUT TO (MAX - 3) AND "..."
044400* IS APPENDED.  TEXT AT OR UNDER THE LIMIT PASSES THROUGH.
044500*-----------------------------------------------------------------
044600 600-TRUNCATE-STRING.
044700     MOVE HLP-NUM-IN-1 TO WS-TRUNC-MAX
044800     MOVE SPACES TO HLP-TEXT-OUT
044900     MOVE 200 TO WS-TRUNC-LEN
045000     MOVE "N" TO WS-LEN-FOUND-SW
045100     PERFORM 610-TRUNC-LEN-STEP
045200         UNTIL WS-TRUNC-LEN = ZERO OR WS-LEN-WAS-FOUND
045300     IF WS-TRUNC-LEN <= WS-TRUNC-MAX OR WS-TRUNC-MAX < 4
045400         MOVE HLP-TEXT-IN TO HLP-TEXT-OUT
045500     ELSE
045600         COMPUTE WS-TRUNC-CUT = WS-TRUNC-MAX - 3
045700         STRING HLP-TEXT-IN (1:WS-TRUNC-CUT) DELIMITED BY SIZE
045800                "..." DELIMITED BY SIZE
045900                INTO HLP-TEXT-OUT
046000     END-IF
046100     .
046200*
046300 610-TRUNC-LEN-STEP.
046400     IF HLP-TEXT-IN (WS-TRUNC-LEN:1) NOT = SPACE
046500         MOVE "Y" TO WS-LEN-FOUND-SW
046600     ELSE
046700         SUBTRACT 1 FROM WS-TRUNC-LEN
046800     END-IF
046900     .
047000*
047100 900-BAD-COMMAND.
047200     MOVE 99 TO HLP-RESP-CODE
047300     .
047400*
047500 999-EXIT.
047600     EXIT.
