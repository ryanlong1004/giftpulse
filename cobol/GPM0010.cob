000100*-----------------------------------------------------------------
000200*    GPM0010 - LOG MONITOR DAILY BATCH DRIVER
000300*               READS THE RAW PROVIDER FEED, NORMALIZES IT ONTO
000400*               THE LOG MASTER, RUNS THE RULE ENGINE AGAINST
000500*               EVERY UNPROCESSED LOG, DISPATCHES ANY TRIGGERED
000600*               ACTIONS THROUGH GPM0030, AND PRINTS THE ALERT
000700*               REPORT.  ONE RUN PROCESSES ONE DAY'S FEED.
000800*
000900*               RULE AND ACTION TABLES ARE LOADED WHOLE INTO
001000*               WORKING STORAGE (SEE BOUNDS BELOW) - NO INDEXED
001100*               FILES ARE USED ON THIS SYSTEM, SID LOOKUP AND
001200*               RULE-TO-ACTION LOOKUP ARE BOTH TABLE SEARCHES.
001300*-----------------------------------------------------------------
001400*
001500*--------------------PART OF GIFTPULSE LOG MONITOR--------------
001600*
001700*-----------------------------------------------------------------
001800*    MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001900*-----------------------------------------------------------------
002000*    R. HARTWELL             | 02/18/93 | ORIGINAL - ERRORCODE,   RGH0293 
002100*                            |          | TEXT AND STATUS RULES,
002200*                            |          | EMAIL ACTION ONLY.
002300*    D. TILLMAN              | 11/02/96 | ADDED THRESHOLD PATTERN DJT1196 
002400*                            |          | TYPE AND WEBHOOK ACTION
002500*                            |          | DISPATCH (REQUEST
002600*                            |          | TPR-4417).
002700*    L. MERCER               | 09/22/98 | Y2K REVIEW - WIDENED    LKM0998 
002800*                            |          | THE RUN TIMESTAMP BUILD
002900*                            |          | TO A FULL 4-DIGIT YEAR.
003000*    L. MERCER               | 06/30/99 | ADDED GCHAT ACTION TYPE LKM0699 
003100*                            |          | DISPATCH (TPR-5120).
003200*    L. MERCER               | 07/19/99 | RAISED WS-LOG-TABLE FROMLKM0799 
003300*                            |          | 800 TO 2000 ENTRIES -
003400*                            |          | MONTH-END VOLUME WAS
003500*                            |          | OVERFLOWING THE TABLE.
003600*    P. OYELARAN             | 03/08/02 | ADDED 77-LEVEL RAW      PRO0302 
003700*                            |          | EVENT BYTE-COUNT AND
003800*                            |          | ERROR-TEXT LENGTH WORK
003900*                            |          | FIELDS FOR THE AUDIT
004000*                            |          | PRINT (TPR-6204).
004100*    M. FALOYE               | 09/14/04 | FIX - DISPATCH WAS      MAF0904 
004200*                            |          | CALLING GPM0030 AND
004300*                            |          | WRITING ALERTHIST FOR
004400*                            |          | DISABLED ACTIONS TOO.
004500*                            |          | NOW SKIPPED (TPR-7415).
004600*    M. FALOYE               | 02/14/05 | FIX - 4430 REUSED THE   MAF0205 
004700*                            |          | CASE-INSENSITIVE FLAG
004800*                            |          | FROM THE STATUS PATTERN
004900*                            |          | MATCH.  THE THRESHOLD
005000*                            |          | STATUS: FILTER MUST BE
005100*                            |          | EXACT, LIKE 4420
005200*                            |          | (TPR-7521).
005300*-----------------------------------------------------------------
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID.    GPM0010.
005600 AUTHOR.        R. HARTWELL.
005700 INSTALLATION.  GIFTPULSE DATA CENTER.
005800 DATE-WRITTEN.  02/18/93.
005900 DATE-COMPILED.
006000 SECURITY.      UNCLASSIFIED - INTERNAL BATCH PRODUCTION JOB.
006100*
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.   GIFTPULSE-BATCH-CPU.
006500 OBJECT-COMPUTER.   GIFTPULSE-BATCH-CPU.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-2 ON STATUS IS GPM-DEBUG-TRACE-ON
006900     UPSI-2 OFF STATUS IS GPM-DEBUG-TRACE-OFF.
007000*
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT RAWEVENT-FILE    ASSIGN TO RAWEVENT
007400                              ORGANIZATION LINE SEQUENTIAL.
007500     SELECT LOGMAST-IN-FILE  ASSIGN TO LOGMASTI
007600                              ORGANIZATION LINE SEQUENTIAL.
007700     SELECT LOGMAST-OUT-FILE ASSIGN TO LOGMASTO
007800                              ORGANIZATION LINE SEQUENTIAL.
007900     SELECT RULEFILE-FILE    ASSIGN TO RULEFILE
008000                              ORGANIZATION LINE SEQUENTIAL.
008100     SELECT ACTFILE-FILE     ASSIGN TO ACTFILE
008200                              ORGANIZATION LINE SEQUENTIAL.
008300     SELECT ALERTHIST-FILE   ASSIGN TO ALERTHST
008400                              ORGANIZATION LINE SEQUENTIAL.
008500     SELECT ALERTRPT-FILE    ASSIGN TO ALERTRPT
008600                              ORGANIZATION LINE SEQUENTIAL.
008700*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*
009100 FD  RAWEVENT-FILE.
009200 COPY GPMRAWEV.
009300*
009400 FD  LOGMAST-IN-FILE.
009500 01  LGM-IN-RECORD                    PIC X(440).
009600*
009700 FD  LOGMAST-OUT-FILE.
009800 01  LGM-OUT-RECORD                   PIC X(440).
009900*
010000 FD  RULEFILE-FILE.
010100 COPY GPMRULE.
010200*
010300 FD  ACTFILE-FILE.
010400 01  ACT-IN-RECORD                    PIC X(281).
010500*
010600 FD  ALERTHIST-FILE.
010700 COPY GPMALHS.
010800*
010900 FD  ALERTRPT-FILE.
011000 01  RPT-PRINT-LINE                   PIC X(132).
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 01  WS-SWITCHES.
011500     03  WS-DEBUG-TRACE-SWITCH        PIC X VALUE "N".
011600         88  GPM-DEBUG-TRACE-IS-ON        VALUE "Y".
011700         88  GPM-DEBUG-TRACE-IS-OFF       VALUE "N".
011800     03  WS-RAWEVENT-EOF-SW           PIC X VALUE "N".
011900         88  WS-RAWEVENT-IS-EOF           VALUE "Y".
012000     03  WS-LOGMAST-IN-EOF-SW         PIC X VALUE "N".
012100         88  WS-LOGMAST-IN-IS-EOF         VALUE "Y".
012200     03  WS-RULEFILE-EOF-SW           PIC X VALUE "N".
012300         88  WS-RULEFILE-IS-EOF           VALUE "Y".
012400     03  WS-ACTFILE-EOF-SW            PIC X VALUE "N".
012500         88  WS-ACTFILE-IS-EOF            VALUE "Y".
012600     03  WS-SID-FOUND-SW              PIC X VALUE "N".
012700         88  WS-SID-WAS-FOUND             VALUE "Y".
012800     03  WS-RULE-MATCHED-SW           PIC X VALUE "N".
012900         88  WS-RULE-DID-MATCH            VALUE "Y".
013000     03  FILLER                       PIC X(01) VALUE SPACE.
013100*
013200*    ---------------------------------------------------------
013300*    RUN TIMESTAMP - BUILT FROM ACCEPT FROM DATE/TIME, NO
013400*    VENDOR DATE FUNCTION ON THIS COMPILER (SEE GPM0090 BANNER).
013500*    ---------------------------------------------------------
013600 01  WS-RUN-DATE                      PIC 9(08) VALUE ZERO.
013700 01  WS-RUN-TIME                      PIC 9(08) VALUE ZERO.
013800 01  WS-RUN-TIME-VIEW REDEFINES WS-RUN-TIME.
013900     03  WS-RUN-TIME-HHMMSS           PIC 9(06).
014000     03  WS-RUN-TIME-HUNDREDTHS       PIC 9(02).
014100 01  WS-RUN-TIMESTAMP                 PIC 9(14) VALUE ZERO.
014200 01  WS-RUN-DT-PACKED                PIC S9(08) COMP-3 VALUE ZERO.
014300*
014400*    ---------------------------------------------------------
014500*    AUDIT PRINT WORK FIELDS - ADDED WITH TPR-6204, SEE BANNER.
014600*    77-LEVELS PER SHOP STANDARD FOR STANDALONE SCRATCH ITEMS.
014700*    ---------------------------------------------------------
014800 77  WS-RAW-BYTE-COUNT                PIC S9(05) COMP VALUE ZERO.
014900 77  WS-ERROR-TEXT-LEN                PIC S9(05) COMP VALUE ZERO.
015000*
015100*    ---------------------------------------------------------
015200*    RULE-TABLE - LOADED ONCE FROM RULEFILE.  200 RULES IS THE
015300*    SHOP'S CURRENT CONFIGURATION CEILING (SEE TPR-4417 NOTES).
015400*    ---------------------------------------------------------
015500 01  WS-RULE-TABLE.
015600     05  WS-RULE-ENTRY                OCCURS 200 TIMES.
015700         10  RTB-ID                   PIC 9(04).
015800         10  RTB-NAME                 PIC X(40).
015900         10  RTB-ENABLED              PIC X(01).
016000             88  RTB-IS-ENABLED           VALUE "Y".
016100         10  RTB-LOG-TYPE             PIC X(10).
016200         10  RTB-PATTERN-TYPE         PIC X(10).
016300             88  RTB-TYPE-ERRORCODE       VALUE "ERRORCODE".
016400             88  RTB-TYPE-TEXT            VALUE "TEXT".
016500             88  RTB-TYPE-STATUS          VALUE "STATUS".
016600             88  RTB-TYPE-THRESHOLD       VALUE "THRESHOLD".
016700         10  RTB-PATTERN-VALUE        PIC X(100).
016800         10  RTB-THRESH-COUNT         PIC 9(05).
016900         10  RTB-THRESH-WINDOW-MIN    PIC 9(05).
017000         10  FILLER                   PIC X(02).
017100 01  WS-RULE-COUNT                    PIC 9(03) COMP VALUE ZERO.
017200 01  WS-RULE-IDX                      PIC 9(03) COMP VALUE ZERO.
017300*
017400*    ---------------------------------------------------------
017500*    ACTION-TABLE - LOADED ONCE FROM ACTFILE, SEARCHED BY
017600*    OWNING RULE ID.  1000 ACTIONS IS FIVE PER RULE AVERAGE.
017700*    ---------------------------------------------------------
017800 01  WS-ACTION-TABLE.
017900     05  WS-ACTION-ENTRY              OCCURS 1000 TIMES.
018000         10  ATB-ID                   PIC 9(04).
018100         10  ATB-RULE-ID              PIC 9(04).
018200         10  ATB-TYPE                 PIC X(10).
018300         10  ATB-ENABLED              PIC X(01).
018400             88  ATB-IS-ENABLED           VALUE "Y".
018500         10  ATB-RECIPIENTS           PIC X(100).
018600         10  ATB-SUBJECT              PIC X(60).
018700         10  ATB-URL                  PIC X(100).
018800         10  FILLER                   PIC X(02).
018900 01  WS-ACTION-COUNT                  PIC 9(04) COMP VALUE ZERO.
019000 01  WS-ACTION-IDX                    PIC 9(04) COMP VALUE ZERO.
019100*
019200*    ---------------------------------------------------------
019300*    LOG-TABLE - THE ENTIRE LOG MASTER FOR THE RUN (OLD ROWS
019400*    CARRIED FORWARD PLUS TODAY'S NEW INTAKE), SORTED ASCENDING
019500*    BY TIMESTAMP BEFORE THE RULE ENGINE RUNS.  2000 ROWS WAS
019600*    RAISED FROM 800 PER THE 07/19/99 MAINTENANCE ENTRY.
019700*    ---------------------------------------------------------
019800 01  WS-LOG-TABLE.
019900     05  WS-LOG-ENTRY                 OCCURS 2000 TIMES.
020000         10  WLG-ID                   PIC 9(09).
020100         10  WLG-PROVIDER-SID         PIC X(34).
020200         10  WLG-TYPE                 PIC X(10).
020300             88  WLG-TYPE-IS-CALL         VALUE "call".
020400             88  WLG-TYPE-IS-MESSAGE      VALUE "message".
020500             88  WLG-TYPE-IS-ERROR        VALUE "error".
020600             88  WLG-TYPE-IS-WARNING      VALUE "warning".
020700             88  WLG-TYPE-IS-DEBUG        VALUE "debug".
020800         10  WLG-TIMESTAMP            PIC 9(14).
020900         10  WLG-STATUS               PIC X(20).
021000         10  WLG-ERROR-CODE           PIC X(10).
021100         10  WLG-ERROR-MESSAGE        PIC X(100).
021200         10  WLG-FROM-NUMBER          PIC X(20).
021300         10  WLG-TO-NUMBER            PIC X(20).
021400         10  WLG-RAW-TEXT             PIC X(200).
021500         10  WLG-PROCESSED            PIC X(01).
021600             88  WLG-IS-PROCESSED         VALUE "Y".
021700             88  WLG-NOT-PROCESSED        VALUE "N".
021800         10  FILLER                   PIC X(02).
021900 01  WS-LOG-COUNT                     PIC 9(04) COMP VALUE ZERO.
022000 01  WS-LOG-IDX                       PIC 9(04) COMP VALUE ZERO.
022100 01  WS-LOG-IDX-2                     PIC 9(04) COMP VALUE ZERO.
022200 01  WS-SORT-START-IDX                PIC 9(04) COMP VALUE ZERO.
022300 01  WS-SORT-MIN-IDX                  PIC 9(04) COMP VALUE ZERO.
022400 01  WS-SORT-SWAP-BUFFER              PIC X(440).
022500 01  WS-NEXT-LOG-ID                   PIC 9(09) COMP VALUE ZERO.
022600 01  WS-WINDOW-HIT-COUNT              PIC 9(05) COMP VALUE ZERO.
022700*
022800*    ---------------------------------------------------------
022900*    2000-INTAKE-RAWEVENTS WORK FIELDS.
023000*    ---------------------------------------------------------
023100 01  WS-CAT-NEW-CALLS                 PIC 9(05) COMP VALUE ZERO.
023200 01  WS-CAT-NEW-MESSAGES              PIC 9(05) COMP VALUE ZERO.
023300 01  WS-CAT-NEW-ALERTS                PIC 9(05) COMP VALUE ZERO.
023400 01  WS-CAT-DUPLICATES                PIC 9(05) COMP VALUE ZERO.
023500 01  WS-CAT-TOTAL-SAVED               PIC 9(05) COMP VALUE ZERO.
023600*
023700*    ---------------------------------------------------------
023800*    4000-MATCH-AND-DISPATCH WORK FIELDS.
023900*    ---------------------------------------------------------
024000 01  WS-PARSE-TYPE-PREFIX             PIC X(11).
024100 01  WS-THRESH-FILTER-VIEW REDEFINES WS-PARSE-TYPE-PREFIX.
024200     03  WS-THRESH-FILTER-TAG         PIC X(11).
024300 01  WS-THRESH-FILTER-LIST            PIC X(100).
024400 01  WS-LOGS-PROCESSED-CNT            PIC 9(05) COMP VALUE ZERO.
024500 01  WS-ACTIONS-ATTEMPTED             PIC 9(05) COMP VALUE ZERO.
024600 01  WS-ACTIONS-SUCCEEDED             PIC 9(05) COMP VALUE ZERO.
024700 01  WS-ACTIONS-FAILED                PIC 9(05) COMP VALUE ZERO.
024800 01  WS-ALERTHIST-WRITTEN             PIC 9(05) COMP VALUE ZERO.
024900 01  WS-NEXT-ALH-ID                   PIC 9(09) COMP VALUE ZERO.
025000*
025100*    ---------------------------------------------------------
025200*    CALL PARAMETER BLOCKS - SAME LAYOUTS GPM0030 AND GPM0090
025300*    DECLARE IN THEIR OWN LINKAGE SECTIONS.
025400*    ---------------------------------------------------------
025500 COPY GPMLOGRC.
025600 COPY GPMACTN.
025700 COPY GPMDSPC.
025800 COPY GPMHLPP.
025900*
026000*    ---------------------------------------------------------
026100*    PRINT LINE WORK AREAS FOR THE ALERT REPORT.
026200*    ---------------------------------------------------------
026300 01  WS-RPT-LINE-COUNT                PIC 9(03) COMP VALUE ZERO.
026400 01  WS-RPT-PAGE-COUNT                PIC 9(03) COMP VALUE ZERO.
026500 01  WS-RPT-BODY-IDX                  PIC 9(02) COMP VALUE ZERO.
026600 01  WS-RPT-TS-DISPLAY                PIC X(19) VALUE SPACES.
026700 01  WS-RPT-RUN-TS-PARTS.
026800     03  WS-RPT-RUN-YYYY              PIC 9(04).
026900     03  WS-RPT-RUN-MM                PIC 9(02).
027000     03  WS-RPT-RUN-DD                PIC 9(02).
027100     03  WS-RPT-RUN-HH                PIC 9(02).
027200     03  WS-RPT-RUN-MN                PIC 9(02).
027300     03  WS-RPT-RUN-SS                PIC 9(02).
027400 01  WS-RPT-RUN-TS-VIEW REDEFINES WS-RPT-RUN-TS-PARTS
027500                                     PIC 9(14).
027600*
027700*-----------------------------------------------------------------
027800* PROCEDURE DIVISION.
027900*-----------------------------------------------------------------
028000 PROCEDURE DIVISION.
028100*
028200 0000-MAIN-CONTROL.
028300     PERFORM 0100-OPEN-FILES
028400     PERFORM 0200-BUILD-RUN-TIMESTAMP
028500     PERFORM 1000-LOAD-RULE-TABLE THRU 1000-EXIT
028600     PERFORM 1100-LOAD-ACTION-TABLE THRU 1100-EXIT
028700     PERFORM 1200-LOAD-LOG-TABLE THRU 1200-EXIT
028800     PERFORM 2000-INTAKE-RAWEVENTS THRU 2000-EXIT
028900     PERFORM 3000-SORT-LOG-TABLE THRU 3000-EXIT
029000     PERFORM 6100-PRINT-PAGE-HEADER
029100     PERFORM 6200-PRINT-INTAKE-SUMMARY
029200     PERFORM 4000-MATCH-AND-DISPATCH THRU 4000-EXIT
029300     PERFORM 5000-WRITE-LOG-MASTER-OUT THRU 5000-EXIT
029400     PERFORM 6900-PRINT-CONTROL-TOTALS
029500     PERFORM 0900-CLOSE-FILES
029600     STOP RUN
029700     .
029800*
029900*-----------------------------------------------------------------
030000* 0100-OPEN-FILES / 0900-CLOSE-FILES
030100*-----------------------------------------------------------------
030200 0100-OPEN-FILES.
030300     OPEN INPUT  RAWEVENT-FILE
030400                 LOGMAST-IN-FILE
030500                 RULEFILE-FILE
030600                 ACTFILE-FILE
030700     OPEN OUTPUT LOGMAST-OUT-FILE
030800                 ALERTHIST-FILE
030900                 ALERTRPT-FILE
031000     .
031100*
031200 0900-CLOSE-FILES.
031300     CLOSE RAWEVENT-FILE
031400           LOGMAST-IN-FILE
031500           LOGMAST-OUT-FILE
031600           RULEFILE-FILE
031700           ACTFILE-FILE
031800           ALERTHIST-FILE
031900           ALERTRPT-FILE
032000     .
032100*
032200*-----------------------------------------------------------------
032300* 0200-BUILD-RUN-TIMESTAMP - YYYYMMDD FROM ACCEPT FROM DATE,
032400* HHMMSS FROM ACCEPT FROM TIME (HUNDREDTHS DROPPED).
032500*-----------------------------------------------------------------
032600 0200-BUILD-RUN-TIMESTAMP.
032700     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
032800     ACCEPT WS-RUN-TIME FROM TIME
032900     STRING WS-RUN-DATE DELIMITED BY SIZE
033000            WS-RUN-TIME-HHMMSS DELIMITED BY SIZE
033100            INTO WS-RUN-TIMESTAMP
033200     MOVE WS-RUN-TIMESTAMP TO DSP-RUN-TIMESTAMP
033300     MOVE WS-RUN-DATE TO WS-RUN-DT-PACKED
033400     .
033500*
033600*-----------------------------------------------------------------
033700* 1000-LOAD-RULE-TABLE - ENTIRE RULEFILE INTO WS-RULE-TABLE.
033800*-----------------------------------------------------------------
033900 1000-LOAD-RULE-TABLE.
034000     PERFORM 1010-READ-RULE-RECORD
034100     PERFORM 1020-STORE-RULE-RECORD
034200         UNTIL WS-RULEFILE-IS-EOF
034300     GO TO 1000-EXIT
034400     .
034500 1010-READ-RULE-RECORD.
034600     READ RULEFILE-FILE
034700         AT END
034800             MOVE "Y" TO WS-RULEFILE-EOF-SW
034900     .
035000 1020-STORE-RULE-RECORD.
035100     ADD 1 TO WS-RULE-COUNT
035200     MOVE RUL-ID              TO RTB-ID (WS-RULE-COUNT)
035300     MOVE RUL-NAME            TO RTB-NAME (WS-RULE-COUNT)
035400     MOVE RUL-ENABLED         TO RTB-ENABLED (WS-RULE-COUNT)
035500     MOVE RUL-LOG-TYPE        TO RTB-LOG-TYPE (WS-RULE-COUNT)
035600     MOVE RUL-PATTERN-TYPE    TO RTB-PATTERN-TYPE (WS-RULE-COUNT)
035700     MOVE RUL-PATTERN-VALUE   TO RTB-PATTERN-VALUE (WS-RULE-COUNT)
035800     MOVE RUL-THRESH-COUNT    TO RTB-THRESH-COUNT (WS-RULE-COUNT)
035900     MOVE RUL-THRESH-WINDOW-MIN
036000         TO RTB-THRESH-WINDOW-MIN (WS-RULE-COUNT)
036100     PERFORM 1010-READ-RULE-RECORD
036200     .
036300 1000-EXIT.
036400     EXIT.
036500*
036600*-----------------------------------------------------------------
036700* 1100-LOAD-ACTION-TABLE - ENTIRE ACTFILE INTO WS-ACTION-TABLE.
036800*-----------------------------------------------------------------
036900 1100-LOAD-ACTION-TABLE.
037000     PERFORM 1110-READ-ACTION-RECORD
037100     PERFORM 1120-STORE-ACTION-RECORD
037200         UNTIL WS-ACTFILE-IS-EOF
037300     GO TO 1100-EXIT
037400     .
037500 1110-READ-ACTION-RECORD.
037600     READ ACTFILE-FILE
037700         AT END
037800             MOVE "Y" TO WS-ACTFILE-EOF-SW
037900     .
038000 1120-STORE-ACTION-RECORD.
038100     MOVE ACT-IN-RECORD TO ACTION-RECORD
038200     ADD 1 TO WS-ACTION-COUNT
038300     MOVE ACT-ID          TO ATB-ID (WS-ACTION-COUNT)
038400     MOVE ACT-RULE-ID     TO ATB-RULE-ID (WS-ACTION-COUNT)
038500     MOVE ACT-TYPE        TO ATB-TYPE (WS-ACTION-COUNT)
038600     MOVE ACT-ENABLED     TO ATB-ENABLED (WS-ACTION-COUNT)
038700     MOVE ACT-RECIPIENTS  TO ATB-RECIPIENTS (WS-ACTION-COUNT)
038800     MOVE ACT-SUBJECT     TO ATB-SUBJECT (WS-ACTION-COUNT)
038900     MOVE ACT-URL         TO ATB-URL (WS-ACTION-COUNT)
039000     PERFORM 1110-READ-ACTION-RECORD
039100     .
039200 1100-EXIT.
039300     EXIT.
039400*
039500*-----------------------------------------------------------------
039600* 1200-LOAD-LOG-TABLE - THE EXISTING LOG MASTER INTO WS-LOG-TABLE
039700* (CARRIED FORWARD AS-IS), ALSO ESTABLISHES WS-NEXT-LOG-ID FOR
039800* TODAY'S INTAKE.
039900*-----------------------------------------------------------------
040000 1200-LOAD-LOG-TABLE.
040100     PERFORM 1210-READ-LOGMAST-IN-RECORD
040200     PERFORM 1220-STORE-LOGMAST-IN-RECORD
040300         UNTIL WS-LOGMAST-IN-IS-EOF
040400     GO TO 1200-EXIT
040500     .
040600 1210-READ-LOGMAST-IN-RECORD.
040700     READ LOGMAST-IN-FILE
040800         AT END
040900             MOVE "Y" TO WS-LOGMAST-IN-EOF-SW
041000     .
041100 1220-STORE-LOGMAST-IN-RECORD.
041200     MOVE LGM-IN-RECORD TO LOG-RECORD
041300     ADD 1 TO WS-LOG-COUNT
041400     MOVE LOG-ID              TO WLG-ID (WS-LOG-COUNT)
041500     MOVE LOG-PROVIDER-SID    TO WLG-PROVIDER-SID (WS-LOG-COUNT)
041600     MOVE LOG-TYPE            TO WLG-TYPE (WS-LOG-COUNT)
041700     MOVE LOG-TIMESTAMP       TO WLG-TIMESTAMP (WS-LOG-COUNT)
041800     MOVE LOG-STATUS          TO WLG-STATUS (WS-LOG-COUNT)
041900     MOVE LOG-ERROR-CODE      TO WLG-ERROR-CODE (WS-LOG-COUNT)
042000     MOVE LOG-ERROR-MESSAGE   TO WLG-ERROR-MESSAGE (WS-LOG-COUNT)
042100     MOVE LOG-FROM-NUMBER     TO WLG-FROM-NUMBER (WS-LOG-COUNT)
042200     MOVE LOG-TO-NUMBER       TO WLG-TO-NUMBER (WS-LOG-COUNT)
042300     MOVE LOG-RAW-TEXT        TO WLG-RAW-TEXT (WS-LOG-COUNT)
042400     MOVE LOG-PROCESSED       TO WLG-PROCESSED (WS-LOG-COUNT)
042500     IF LOG-ID > WS-NEXT-LOG-ID
042600         MOVE LOG-ID TO WS-NEXT-LOG-ID
042700     END-IF
042800     PERFORM 1210-READ-LOGMAST-IN-RECORD
042900     .
043000 1200-EXIT.
043100     EXIT.
043200*
043300*-----------------------------------------------------------------
043400* 2000-INTAKE-RAWEVENTS - UNIT 1, LOG INTAKE AND NORMALIZATION.
043500*-----------------------------------------------------------------
043600 2000-INTAKE-RAWEVENTS.
043700     MOVE ZERO TO WS-CAT-NEW-CALLS WS-CAT-NEW-MESSAGES
043800                  WS-CAT-NEW-ALERTS WS-CAT-DUPLICATES
043900     PERFORM 2010-READ-RAWEVENT-RECORD
044000     PERFORM 2020-INTAKE-ONE-RAWEVENT
044100         UNTIL WS-RAWEVENT-IS-EOF
044200     COMPUTE WS-CAT-TOTAL-SAVED =
044300             WS-CAT-NEW-CALLS + WS-CAT-NEW-MESSAGES
044400           + WS-CAT-NEW-ALERTS
044500     GO TO 2000-EXIT
044600     .
044700 2010-READ-RAWEVENT-RECORD.
044800     READ RAWEVENT-FILE
044900         AT END
045000             MOVE "Y" TO WS-RAWEVENT-EOF-SW
045100     .
045200 2020-INTAKE-ONE-RAWEVENT.
045300     PERFORM 2100-SEARCH-SID THRU 2100-EXIT
045400     IF WS-SID-WAS-FOUND
045500         ADD 1 TO WS-CAT-DUPLICATES
045600     ELSE
045700         PERFORM 2200-BUILD-NORMALIZED-LOG
045800         PERFORM 2300-STORE-NEW-LOG-ENTRY
045900     END-IF
046000     PERFORM 2010-READ-RAWEVENT-RECORD
046100     .
046200*
046300*-----------------------------------------------------------------
046400* 2100-SEARCH-SID - IS REV-PROVIDER-SID ALREADY ON THE LOG
046500* MASTER?  A STRAIGHT TABLE SCAN - PER STANDARDS MEMO GDC-14,
046600* VOLUME HERE NEVER JUSTIFIED THE DASD COST OF AN INDEXED FILE.
046700*-----------------------------------------------------------------
046800 2100-SEARCH-SID.
046900     MOVE "N" TO WS-SID-FOUND-SW
047000     MOVE ZERO TO WS-LOG-IDX
047100     IF WS-LOG-COUNT = ZERO
047200         GO TO 2100-EXIT
047300     END-IF
047400     PERFORM 2110-TEST-ONE-LOG-SID
047500         VARYING WS-LOG-IDX FROM 1 BY 1
047600         UNTIL WS-LOG-IDX > WS-LOG-COUNT OR WS-SID-WAS-FOUND
047700     .
047800 2110-TEST-ONE-LOG-SID.
047900     IF WLG-PROVIDER-SID (WS-LOG-IDX) = REV-PROVIDER-SID
048000         MOVE "Y" TO WS-SID-FOUND-SW
048100     END-IF
048200     .
048300 2100-EXIT.
048400     EXIT.
048500*
048600*-----------------------------------------------------------------
048700* 2200-BUILD-NORMALIZED-LOG - MAPS ONE RAW-EVENT-RECORD ONTO
048800* WORKING-STORAGE LOG-RECORD.  CALLS GPM0090 TO SANITIZE PHONE
048900* NUMBERS (CALL/MESSAGE CLASSES ONLY - ALERTS CARRY NO PHONES).
049000*-----------------------------------------------------------------
049100 2200-BUILD-NORMALIZED-LOG.
049200     MOVE SPACES TO LOG-RECORD
049300     ADD 1 TO WS-NEXT-LOG-ID
049400     MOVE WS-NEXT-LOG-ID      TO LOG-ID
049500     MOVE REV-PROVIDER-SID    TO LOG-PROVIDER-SID
049600     MOVE REV-ERROR-CODE      TO LOG-ERROR-CODE
049700     MOVE REV-ERROR-MESSAGE   TO LOG-ERROR-MESSAGE
049800     MOVE REV-RAW-TEXT        TO LOG-RAW-TEXT
049900     MOVE "N"                 TO LOG-PROCESSED
050000     IF REV-TIMESTAMP-ABSENT
050100         MOVE WS-RUN-TIMESTAMP TO LOG-TIMESTAMP
050200     ELSE
050300         MOVE REV-TIMESTAMP TO LOG-TIMESTAMP
050400     END-IF
050500     EVALUATE TRUE
050600         WHEN REV-IS-CALL
050700             MOVE "call" TO LOG-TYPE
050800             ADD 1 TO WS-CAT-NEW-CALLS
050900             PERFORM 2210-NORMALIZE-PHONES
051000         WHEN REV-IS-MESSAGE
051100             MOVE "message" TO LOG-TYPE
051200             ADD 1 TO WS-CAT-NEW-MESSAGES
051300             PERFORM 2210-NORMALIZE-PHONES
051400         WHEN REV-IS-ALERT
051500             ADD 1 TO WS-CAT-NEW-ALERTS
051600             EVALUATE TRUE
051700                 WHEN REV-LEVEL-IS-ERROR
051800                     MOVE "error" TO LOG-TYPE
051900                 WHEN REV-LEVEL-IS-WARNING
052000                     MOVE "warning" TO LOG-TYPE
052100                 WHEN OTHER
052200                     MOVE "debug" TO LOG-TYPE
052300             END-EVALUATE
052400     END-EVALUATE
052500     IF NOT REV-IS-ALERT
052600         MOVE REV-STATUS TO LOG-STATUS
052700     END-IF
052800     .
052900*
053000 2210-NORMALIZE-PHONES.
053100     MOVE 01 TO HLP-CMD-CODE
053200     MOVE REV-FROM-NUMBER TO HLP-TEXT-IN
053300     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
053400         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
053500         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
053600     MOVE HLP-TEXT-OUT (1:20) TO LOG-FROM-NUMBER
053700     MOVE 01 TO HLP-CMD-CODE
053800     MOVE REV-TO-NUMBER TO HLP-TEXT-IN
053900     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
054000         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
054100         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
054200     MOVE HLP-TEXT-OUT (1:20) TO LOG-TO-NUMBER
054300     .
054400*
054500 2300-STORE-NEW-LOG-ENTRY.
054600     ADD 1 TO WS-LOG-COUNT
054700     MOVE LOG-ID              TO WLG-ID (WS-LOG-COUNT)
054800     MOVE LOG-PROVIDER-SID    TO WLG-PROVIDER-SID (WS-LOG-COUNT)
054900     MOVE LOG-TYPE            TO WLG-TYPE (WS-LOG-COUNT)
055000     MOVE LOG-TIMESTAMP       TO WLG-TIMESTAMP (WS-LOG-COUNT)
055100     MOVE LOG-STATUS          TO WLG-STATUS (WS-LOG-COUNT)
055200     MOVE LOG-ERROR-CODE      TO WLG-ERROR-CODE (WS-LOG-COUNT)
055300     MOVE LOG-ERROR-MESSAGE   TO WLG-ERROR-MESSAGE (WS-LOG-COUNT)
055400     MOVE LOG-FROM-NUMBER     TO WLG-FROM-NUMBER (WS-LOG-COUNT)
055500     MOVE LOG-TO-NUMBER       TO WLG-TO-NUMBER (WS-LOG-COUNT)
055600     MOVE LOG-RAW-TEXT        TO WLG-RAW-TEXT (WS-LOG-COUNT)
055700     MOVE LOG-PROCESSED       TO WLG-PROCESSED (WS-LOG-COUNT)
055800     .
055900 2000-EXIT.
056000     EXIT.
056100*
056200*-----------------------------------------------------------------
056300* 3000-SORT-LOG-TABLE - SELECTION SORT OF WS-LOG-TABLE ASCENDING
056400* BY WLG-TIMESTAMP.  BATCH VOLUME IS A SINGLE DAY'S FEED SO THE
056500* N-SQUARED COST IS NOT A CONCERN (DJT, 1996).
056600*-----------------------------------------------------------------
056700 3000-SORT-LOG-TABLE.
056800     IF WS-LOG-COUNT < 2
056900         GO TO 3000-EXIT
057000     END-IF
057100     PERFORM 3010-SORT-OUTER-PASS
057200         VARYING WS-LOG-IDX FROM 1 BY 1
057300         UNTIL WS-LOG-IDX >= WS-LOG-COUNT
057400     .
057500 3010-SORT-OUTER-PASS.
057600     MOVE WS-LOG-IDX TO WS-SORT-MIN-IDX
057700     COMPUTE WS-SORT-START-IDX = WS-LOG-IDX + 1
057800     PERFORM 3020-SORT-INNER-PASS
057900         VARYING WS-LOG-IDX-2 FROM WS-SORT-START-IDX BY 1
058000         UNTIL WS-LOG-IDX-2 > WS-LOG-COUNT
058100     IF WS-SORT-MIN-IDX NOT = WS-LOG-IDX
058200         PERFORM 3030-SWAP-LOG-ENTRIES
058300     END-IF
058400     .
058500 3020-SORT-INNER-PASS.
058600     IF WLG-TIMESTAMP (WS-LOG-IDX-2) <
058700        WLG-TIMESTAMP (WS-SORT-MIN-IDX)
058800         MOVE WS-LOG-IDX-2 TO WS-SORT-MIN-IDX
058900     END-IF
059000     .
059100 3030-SWAP-LOG-ENTRIES.
059200     MOVE WS-LOG-ENTRY (WS-LOG-IDX)     TO WS-SORT-SWAP-BUFFER
059300     MOVE WS-LOG-ENTRY (WS-SORT-MIN-IDX) TO
059400         WS-LOG-ENTRY (WS-LOG-IDX)
059500     MOVE WS-SORT-SWAP-BUFFER TO WS-LOG-ENTRY (WS-SORT-MIN-IDX)
059600     .
059700 3000-EXIT.
059800     EXIT.
059900*
060000*-----------------------------------------------------------------
060100* 4000-MATCH-AND-DISPATCH - UNIT 2 (PATTERN MATCHER) AND UNIT 3
060200* (ACTION DISPATCHER), COMBINED INTO ONE PASS OVER THE SORTED
060300* LOG TABLE AS ON THIS SHOP'S ORIGINAL RULE ENGINE RUN.
060400*-----------------------------------------------------------------
060500 4000-MATCH-AND-DISPATCH.
060600     IF WS-LOG-COUNT = ZERO
060700         GO TO 4000-EXIT
060800     END-IF
060900     PERFORM 4010-MATCH-ONE-LOG
061000         VARYING WS-LOG-IDX FROM 1 BY 1
061100         UNTIL WS-LOG-IDX > WS-LOG-COUNT
061200     GO TO 4000-EXIT
061300     .
061400 4010-MATCH-ONE-LOG.
061500     IF WLG-NOT-PROCESSED (WS-LOG-IDX)
061600         PERFORM 4020-TEST-ONE-RULE THRU 4020-EXIT
061700             VARYING WS-RULE-IDX FROM 1 BY 1
061800             UNTIL WS-RULE-IDX > WS-RULE-COUNT
061900         MOVE "Y" TO WLG-PROCESSED (WS-LOG-IDX)
062000         ADD 1 TO WS-LOGS-PROCESSED-CNT
062100     END-IF
062200     .
062300*
062400*-----------------------------------------------------------------
062500* 4020-TEST-ONE-RULE - ONE RULE AGAINST THE LOG AT WS-LOG-IDX.
062600* ON A MATCH, EVERY ENABLED ACTION OWNED BY THE RULE IS HANDED
062700* TO GPM0030 IN ACTION-ID ORDER.
062800*-----------------------------------------------------------------
062900 4020-TEST-ONE-RULE.
063000     MOVE "N" TO WS-RULE-MATCHED-SW
063100     IF NOT RTB-IS-ENABLED (WS-RULE-IDX)
063200         GO TO 4020-EXIT
063300     END-IF
063400     IF RTB-LOG-TYPE (WS-RULE-IDX) NOT = SPACES AND
063500        RTB-LOG-TYPE (WS-RULE-IDX) NOT = WLG-TYPE (WS-LOG-IDX)
063600         GO TO 4020-EXIT
063700     END-IF
063800     EVALUATE TRUE
063900         WHEN RTB-TYPE-ERRORCODE (WS-RULE-IDX)
064000             PERFORM 4100-MATCH-ERRORCODE THRU 4100-EXIT
064100         WHEN RTB-TYPE-TEXT (WS-RULE-IDX)
064200             PERFORM 4200-MATCH-TEXT THRU 4200-EXIT
064300         WHEN RTB-TYPE-STATUS (WS-RULE-IDX)
064400             PERFORM 4300-MATCH-STATUS THRU 4300-EXIT
064500         WHEN RTB-TYPE-THRESHOLD (WS-RULE-IDX)
064600             PERFORM 4400-MATCH-THRESHOLD THRU 4400-EXIT
064700     END-EVALUATE
064800     IF WS-RULE-DID-MATCH
064900         MOVE WS-LOG-IDX TO WS-LOG-IDX-2
065000         PERFORM 4500-DISPATCH-RULE-ACTIONS THRU 4500-EXIT
065100             VARYING WS-ACTION-IDX FROM 1 BY 1
065200             UNTIL WS-ACTION-IDX > WS-ACTION-COUNT
065300     END-IF
065400     .
065500 4020-EXIT.
065600     EXIT.
065700*
065800*-----------------------------------------------------------------
065900* 4100-MATCH-ERRORCODE - NO MATCH IF THE LOG HAS NO ERROR CODE,
066000* OTHERWISE AN EXACT, CASE-SENSITIVE LIST MEMBERSHIP TEST.
066100*-----------------------------------------------------------------
066200 4100-MATCH-ERRORCODE.
066300     IF WLG-ERROR-CODE (WS-LOG-IDX) = SPACES
066400         GO TO 4100-EXIT
066500     END-IF
066600     MOVE 02 TO HLP-CMD-CODE
066700     MOVE "N" TO HLP-FLAG-1
066800     MOVE SPACES TO HLP-TEXT-IN HLP-TEXT-IN-2
066900     MOVE WLG-ERROR-CODE (WS-LOG-IDX) TO HLP-TEXT-IN
067000     MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) TO HLP-TEXT-IN-2
067100     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
067200         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
067300         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
067400     IF HLP-RESP-OK-TRUE
067500         MOVE "Y" TO WS-RULE-MATCHED-SW
067600     END-IF
067700     .
067800 4100-EXIT.
067900     EXIT.
068000*
068100*-----------------------------------------------------------------
068200* 4200-MATCH-TEXT - CASE-INSENSITIVE SUBSTRING SEARCH OF THE
068300* PATTERN IN THE LOG'S ERROR MESSAGE, THEN ITS RAW TEXT.
068400*-----------------------------------------------------------------
068500 4200-MATCH-TEXT.
068600     IF RTB-PATTERN-VALUE (WS-RULE-IDX) = SPACES
068700         GO TO 4200-EXIT
068800     END-IF
068900     IF WLG-ERROR-MESSAGE (WS-LOG-IDX) NOT = SPACES
069000         MOVE 03 TO HLP-CMD-CODE
069100         MOVE WLG-ERROR-MESSAGE (WS-LOG-IDX) TO HLP-TEXT-IN
069200         MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) TO HLP-TEXT-IN-2
069300         CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE
069400             HLP-FLAG-1 HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT
069500             HLP-TS-1 HLP-TS-2 HLP-WINDOW-MIN HLP-NUM-IN-1
069600             HLP-NUM-OUT-1
069700         IF HLP-RESP-OK-TRUE
069800             MOVE "Y" TO WS-RULE-MATCHED-SW
069900             GO TO 4200-EXIT
070000         END-IF
070100     END-IF
070200     MOVE 03 TO HLP-CMD-CODE
070300     MOVE WLG-RAW-TEXT (WS-LOG-IDX) TO HLP-TEXT-IN
070400     MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) TO HLP-TEXT-IN-2
070500     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
070600         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
070700         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
070800     IF HLP-RESP-OK-TRUE
070900         MOVE "Y" TO WS-RULE-MATCHED-SW
071000     END-IF
071100     .
071200 4200-EXIT.
071300     EXIT.
071400*
071500*-----------------------------------------------------------------
071600* 4300-MATCH-STATUS - NO MATCH IF THE LOG HAS NO STATUS,
071700* OTHERWISE A CASE-INSENSITIVE LIST MEMBERSHIP TEST.
071800*-----------------------------------------------------------------
071900 4300-MATCH-STATUS.
072000     IF WLG-STATUS (WS-LOG-IDX) = SPACES
072100         GO TO 4300-EXIT
072200     END-IF
072300     MOVE 02 TO HLP-CMD-CODE
072400     MOVE "Y" TO HLP-FLAG-1
072500     MOVE SPACES TO HLP-TEXT-IN HLP-TEXT-IN-2
072600     MOVE WLG-STATUS (WS-LOG-IDX) TO HLP-TEXT-IN
072700     MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) TO HLP-TEXT-IN-2
072800     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
072900         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
073000         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
073100     IF HLP-RESP-OK-TRUE
073200         MOVE "Y" TO WS-RULE-MATCHED-SW
073300     END-IF
073400     .
073500 4300-EXIT.
073600     EXIT.
073700*
073800*-----------------------------------------------------------------
073900* 4400-MATCH-THRESHOLD - COUNT LOGS OF THE RULE'S TYPE WHOSE
074000* TIMESTAMP FALLS IN THE WINDOW ENDING AT THE TRIGGERING LOG,
074100* OPTIONALLY RESTRICTED BY AN ERROR_CODE:/STATUS: FILTER.
074200*-----------------------------------------------------------------
074300 4400-MATCH-THRESHOLD.
074400     IF RTB-THRESH-COUNT (WS-RULE-IDX) = ZERO OR
074500        RTB-THRESH-WINDOW-MIN (WS-RULE-IDX) = ZERO
074600         GO TO 4400-EXIT
074700     END-IF
074800     MOVE SPACES TO WS-PARSE-TYPE-PREFIX WS-THRESH-FILTER-LIST
074900     IF RTB-PATTERN-VALUE (WS-RULE-IDX) (1:11) = "error_code:"
075000         MOVE "ERRORCODE" TO WS-THRESH-FILTER-TAG
075100         MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) (12:89)
075200             TO WS-THRESH-FILTER-LIST
075300     ELSE
075400         IF RTB-PATTERN-VALUE (WS-RULE-IDX) (1:7) = "status:"
075500             MOVE "STATUS" TO WS-THRESH-FILTER-TAG
075600             MOVE RTB-PATTERN-VALUE (WS-RULE-IDX) (8:93)
075700                 TO WS-THRESH-FILTER-LIST
075800         END-IF
075900     END-IF
076000     MOVE ZERO TO WS-WINDOW-HIT-COUNT
076100     PERFORM 4410-COUNT-ONE-WINDOW-LOG THRU 4410-EXIT
076200         VARYING WS-LOG-IDX-2 FROM 1 BY 1
076300         UNTIL WS-LOG-IDX-2 > WS-LOG-COUNT
076400     IF WS-WINDOW-HIT-COUNT >= RTB-THRESH-COUNT (WS-RULE-IDX)
076500         MOVE "Y" TO WS-RULE-MATCHED-SW
076600     END-IF
076700     .
076800 4400-EXIT.
076900     EXIT.
077000*
077100 4410-COUNT-ONE-WINDOW-LOG.
077200     IF WLG-TYPE (WS-LOG-IDX-2) NOT = WLG-TYPE (WS-LOG-IDX)
077300         GO TO 4410-EXIT
077400     END-IF
077500     MOVE 04 TO HLP-CMD-CODE
077600     MOVE WLG-TIMESTAMP (WS-LOG-IDX-2) TO HLP-TS-1
077700     MOVE WLG-TIMESTAMP (WS-LOG-IDX) TO HLP-TS-2
077800     MOVE RTB-THRESH-WINDOW-MIN (WS-RULE-IDX) TO HLP-WINDOW-MIN
077900     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
078000         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
078100         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
078200     IF HLP-RESP-NO-MATCH
078300         GO TO 4410-EXIT
078400     END-IF
078500     IF WS-THRESH-FILTER-TAG = "ERRORCODE"
078600         PERFORM 4420-CHECK-FILTER-ERRORCODE
078700     ELSE
078800         IF WS-THRESH-FILTER-TAG = "STATUS"
078900             PERFORM 4430-CHECK-FILTER-STATUS
079000         ELSE
079100             ADD 1 TO WS-WINDOW-HIT-COUNT
079200         END-IF
079300     END-IF
079400     .
079500 4410-EXIT.
079600     EXIT.
079700*
079800 4420-CHECK-FILTER-ERRORCODE.
079900     MOVE 02 TO HLP-CMD-CODE
080000     MOVE "N" TO HLP-FLAG-1
080100     MOVE SPACES TO HLP-TEXT-IN HLP-TEXT-IN-2
080200     MOVE WLG-ERROR-CODE (WS-LOG-IDX-2) TO HLP-TEXT-IN
080300     MOVE WS-THRESH-FILTER-LIST TO HLP-TEXT-IN-2
080400     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
080500         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
080600         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
080700     IF HLP-RESP-OK-TRUE
080800         ADD 1 TO WS-WINDOW-HIT-COUNT
080900     END-IF
081000     .
081100*
081200 4430-CHECK-FILTER-STATUS.
081300     MOVE 02 TO HLP-CMD-CODE
081400     MOVE "N" TO HLP-FLAG-1
081500     MOVE SPACES TO HLP-TEXT-IN HLP-TEXT-IN-2
081600     MOVE WLG-STATUS (WS-LOG-IDX-2) TO HLP-TEXT-IN
081700     MOVE WS-THRESH-FILTER-LIST TO HLP-TEXT-IN-2
081800     CALL "GPM0090" USING HLP-CMD-CODE HLP-RESP-CODE HLP-FLAG-1
081900         HLP-TEXT-IN HLP-TEXT-IN-2 HLP-TEXT-OUT HLP-TS-1 HLP-TS-2
082000         HLP-WINDOW-MIN HLP-NUM-IN-1 HLP-NUM-OUT-1
082100     IF HLP-RESP-OK-TRUE
082200         ADD 1 TO WS-WINDOW-HIT-COUNT
082300     END-IF
082400     .
082500*
082600*-----------------------------------------------------------------
082700* 4500-DISPATCH-RULE-ACTIONS - ONE ENABLED ACTION OWNED BY THE
082800* MATCHED RULE, IN ACTION-ID ORDER (THE ACTION TABLE IS LOADED
082900* IN ACTFILE ORDER, WHICH IS HOW THE SHOP KEYS THE SOURCE FILE).
083000* WS-LOG-IDX-2 CARRIES THE TRIGGERING LOG'S SUBSCRIPT THROUGH -
083100* WS-LOG-IDX ITSELF IS THE VARYING CONTROL OF THE OUTER PASS.
083200*-----------------------------------------------------------------
083300 4500-DISPATCH-RULE-ACTIONS.
083400     IF ATB-RULE-ID (WS-ACTION-IDX) NOT = RTB-ID (WS-RULE-IDX)
083500         GO TO 4500-EXIT
083600     END-IF
083700     IF NOT ATB-IS-ENABLED (WS-ACTION-IDX)
083800         GO TO 4500-EXIT
083900     END-IF
084000     MOVE SPACES TO ACTION-RECORD
084100     MOVE ATB-ID (WS-ACTION-IDX)          TO ACT-ID
084200     MOVE ATB-RULE-ID (WS-ACTION-IDX)     TO ACT-RULE-ID
084300     MOVE ATB-TYPE (WS-ACTION-IDX)        TO ACT-TYPE
084400     MOVE ATB-ENABLED (WS-ACTION-IDX)     TO ACT-ENABLED
084500     MOVE ATB-RECIPIENTS (WS-ACTION-IDX)  TO ACT-RECIPIENTS
084600     MOVE ATB-SUBJECT (WS-ACTION-IDX)     TO ACT-SUBJECT
084700     MOVE ATB-URL (WS-ACTION-IDX)         TO ACT-URL
084800     MOVE SPACES TO LOG-RECORD
084900     MOVE WLG-ID (WS-LOG-IDX-2)            TO LOG-ID
085000     MOVE WLG-PROVIDER-SID (WS-LOG-IDX-2)  TO LOG-PROVIDER-SID
085100     MOVE WLG-TYPE (WS-LOG-IDX-2)          TO LOG-TYPE
085200     MOVE WLG-TIMESTAMP (WS-LOG-IDX-2)     TO LOG-TIMESTAMP
085300     MOVE WLG-STATUS (WS-LOG-IDX-2)        TO LOG-STATUS
085400     MOVE WLG-ERROR-CODE (WS-LOG-IDX-2)    TO LOG-ERROR-CODE
085500     MOVE WLG-ERROR-MESSAGE (WS-LOG-IDX-2) TO LOG-ERROR-MESSAGE
085600     MOVE WLG-FROM-NUMBER (WS-LOG-IDX-2)   TO LOG-FROM-NUMBER
085700     MOVE WLG-TO-NUMBER (WS-LOG-IDX-2)     TO LOG-TO-NUMBER
085800     MOVE WLG-RAW-TEXT (WS-LOG-IDX-2)      TO LOG-RAW-TEXT
085900     MOVE RTB-ID (WS-RULE-IDX)            TO DSP-RULE-ID
086000     MOVE RTB-NAME (WS-RULE-IDX)          TO DSP-RULE-NAME
086100     MOVE WS-RUN-TIMESTAMP TO DSP-RUN-TIMESTAMP
086200     CALL "GPM0030" USING ACTION-RECORD LOG-RECORD DSP-CONTROL
086300         DSP-BODY-LINES
086400     ADD 1 TO WS-ACTIONS-ATTEMPTED
086500     ADD 1 TO WS-NEXT-ALH-ID
086600     MOVE WS-NEXT-ALH-ID  TO ALH-ID
086700     MOVE RTB-ID (WS-RULE-IDX) TO ALH-RULE-ID
086800     MOVE LOG-ID          TO ALH-LOG-ID
086900     MOVE ACT-ID          TO ALH-ACTION-ID
087000     MOVE WS-RUN-TIMESTAMP TO ALH-TRIGGERED-AT
087100     MOVE DSP-SUCCESS-FLAG TO ALH-SUCCESS
087200     MOVE DSP-RESULT-TEXT  TO ALH-RESULT-TEXT
087300     WRITE ALERT-HISTORY-RECORD
087400     ADD 1 TO WS-ALERTHIST-WRITTEN
087500     IF DSP-WAS-SUCCESS
087600         ADD 1 TO WS-ACTIONS-SUCCEEDED
087700         PERFORM 6300-PRINT-ALERT-BLOCK
087800     ELSE
087900         ADD 1 TO WS-ACTIONS-FAILED
088000     END-IF
088100     .
088200 4500-EXIT.
088300     EXIT.
088400 4000-EXIT.
088500     EXIT.
088600*
088700*-----------------------------------------------------------------
088800* 5000-WRITE-LOG-MASTER-OUT - THE FULL TABLE, OLD AND NEW ROWS
088900* TOGETHER, PROCESSED FLAGS AS LEFT BY 4000-MATCH-AND-DISPATCH.
089000*-----------------------------------------------------------------
089100 5000-WRITE-LOG-MASTER-OUT.
089200     IF WS-LOG-COUNT = ZERO
089300         GO TO 5000-EXIT
089400     END-IF
089500     PERFORM 5010-WRITE-ONE-LOG-ENTRY
089600         VARYING WS-LOG-IDX FROM 1 BY 1
089700         UNTIL WS-LOG-IDX > WS-LOG-COUNT
089800     .
089900 5010-WRITE-ONE-LOG-ENTRY.
090000     MOVE SPACES TO LOG-RECORD
090100     MOVE WLG-ID (WS-LOG-IDX)            TO LOG-ID
090200     MOVE WLG-PROVIDER-SID (WS-LOG-IDX)  TO LOG-PROVIDER-SID
090300     MOVE WLG-TYPE (WS-LOG-IDX)          TO LOG-TYPE
090400     MOVE WLG-TIMESTAMP (WS-LOG-IDX)     TO LOG-TIMESTAMP
090500     MOVE WLG-STATUS (WS-LOG-IDX)        TO LOG-STATUS
090600     MOVE WLG-ERROR-CODE (WS-LOG-IDX)    TO LOG-ERROR-CODE
090700     MOVE WLG-ERROR-MESSAGE (WS-LOG-IDX) TO LOG-ERROR-MESSAGE
090800     MOVE WLG-FROM-NUMBER (WS-LOG-IDX)   TO LOG-FROM-NUMBER
090900     MOVE WLG-TO-NUMBER (WS-LOG-IDX)     TO LOG-TO-NUMBER
091000     MOVE WLG-RAW-TEXT (WS-LOG-IDX)      TO LOG-RAW-TEXT
091100     MOVE WLG-PROCESSED (WS-LOG-IDX)     TO LOG-PROCESSED
091200     MOVE LOG-RECORD TO LGM-OUT-RECORD
091300     WRITE LGM-OUT-RECORD
091400     .
091500 5000-EXIT.
091600     EXIT.
091700*
091800*-----------------------------------------------------------------
091900* 6100-PRINT-PAGE-HEADER / 6200-PRINT-INTAKE-SUMMARY /
092000* 6300-PRINT-ALERT-BLOCK / 6900-PRINT-CONTROL-TOTALS - THE
092100* ALERTRPT LAYOUT, PER THE SHOP'S STANDARD DAILY BATCH REPORT.
092200*-----------------------------------------------------------------
092300 6100-PRINT-PAGE-HEADER.
092400     MOVE WS-RUN-TIMESTAMP TO WS-RPT-RUN-TS-VIEW
092500     STRING WS-RPT-RUN-YYYY DELIMITED BY SIZE
092600            "-" DELIMITED BY SIZE
092700            WS-RPT-RUN-MM DELIMITED BY SIZE
092800            "-" DELIMITED BY SIZE
092900            WS-RPT-RUN-DD DELIMITED BY SIZE
093000            " " DELIMITED BY SIZE
093100            WS-RPT-RUN-HH DELIMITED BY SIZE
093200            ":" DELIMITED BY SIZE
093300            WS-RPT-RUN-MN DELIMITED BY SIZE
093400            ":" DELIMITED BY SIZE
093500            WS-RPT-RUN-SS DELIMITED BY SIZE
093600            INTO WS-RPT-TS-DISPLAY
093700     ADD 1 TO WS-RPT-PAGE-COUNT
093800     MOVE SPACES TO RPT-PRINT-LINE
093900     STRING "GIFTPULSE LOG MONITOR - ALERT REPORT" DELIMITED
094000            BY SIZE INTO RPT-PRINT-LINE
094100     WRITE RPT-PRINT-LINE AFTER ADVANCING C01
094200     MOVE SPACES TO RPT-PRINT-LINE
094300     STRING "RUN TIME: " DELIMITED BY SIZE
094400            WS-RPT-TS-DISPLAY DELIMITED BY SIZE
094500            INTO RPT-PRINT-LINE
094600     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
094700     MOVE SPACES TO RPT-PRINT-LINE
094800     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
094900     .
095000*
095100 6200-PRINT-INTAKE-SUMMARY.
095200     MOVE SPACES TO RPT-PRINT-LINE
095300     STRING "INTAKE SUMMARY" DELIMITED BY SIZE
095400            INTO RPT-PRINT-LINE
095500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
095600     MOVE SPACES TO RPT-PRINT-LINE
095700     STRING "  NEW CALLS.......: " DELIMITED BY SIZE
095800            WS-CAT-NEW-CALLS DELIMITED BY SIZE
095900            INTO RPT-PRINT-LINE
096000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
096100     MOVE SPACES TO RPT-PRINT-LINE
096200     STRING "  NEW MESSAGES....: " DELIMITED BY SIZE
096300            WS-CAT-NEW-MESSAGES DELIMITED BY SIZE
096400            INTO RPT-PRINT-LINE
096500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
096600     MOVE SPACES TO RPT-PRINT-LINE
096700     STRING "  NEW ALERTS......: " DELIMITED BY SIZE
096800            WS-CAT-NEW-ALERTS DELIMITED BY SIZE
096900            INTO RPT-PRINT-LINE
097000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
097100     MOVE SPACES TO RPT-PRINT-LINE
097200     STRING "  TOTAL SAVED.....: " DELIMITED BY SIZE
097300            WS-CAT-TOTAL-SAVED DELIMITED BY SIZE
097400            INTO RPT-PRINT-LINE
097500     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
097600     MOVE SPACES TO RPT-PRINT-LINE
097700     STRING "  DUPLICATES SKIP.: " DELIMITED BY SIZE
097800            WS-CAT-DUPLICATES DELIMITED BY SIZE
097900            INTO RPT-PRINT-LINE
098000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
098100     MOVE SPACES TO RPT-PRINT-LINE
098200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
098300     .
098400*
098500 6300-PRINT-ALERT-BLOCK.
098600     PERFORM 6290-CALC-AUDIT-LENGTHS THRU 6290-EXIT
098700     MOVE SPACES TO RPT-PRINT-LINE
098800     STRING "RULE " DELIMITED BY SIZE
098900            DSP-RULE-ID DELIMITED BY SIZE
099000            " - " DELIMITED BY SIZE
099100            DSP-RULE-NAME DELIMITED BY SPACE
099200            INTO RPT-PRINT-LINE
099300     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
099400     MOVE SPACES TO RPT-PRINT-LINE
099500     STRING "  ACTION: " DELIMITED BY SIZE
099600            ACT-TYPE DELIMITED BY SPACE
099700            "  LOG SID: " DELIMITED BY SIZE
099800            LOG-PROVIDER-SID DELIMITED BY SPACE
099900            INTO RPT-PRINT-LINE
100000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
100100     MOVE SPACES TO RPT-PRINT-LINE
100200     STRING "  LOG TYPE: " DELIMITED BY SIZE
100300            LOG-TYPE DELIMITED BY SPACE
100400            "  SEVERITY: " DELIMITED BY SIZE
100500            DSP-SEVERITY-MARKER DELIMITED BY SPACE
100600            INTO RPT-PRINT-LINE
100700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
100800     MOVE SPACES TO RPT-PRINT-LINE
100900     STRING "  RAW TEXT BYTES: " DELIMITED BY SIZE
101000            WS-RAW-BYTE-COUNT DELIMITED BY SIZE
101100            "  ERROR TEXT BYTES: " DELIMITED BY SIZE
101200            WS-ERROR-TEXT-LEN DELIMITED BY SIZE
101300            INTO RPT-PRINT-LINE
101400     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
101500     PERFORM 6310-PRINT-ONE-BODY-LINE
101600         VARYING WS-RPT-BODY-IDX FROM 1 BY 1
101700         UNTIL WS-RPT-BODY-IDX > DSP-BODY-LINE-COUNT
101800     MOVE SPACES TO RPT-PRINT-LINE
101900     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
102000     .
102100*
102200*-----------------------------------------------------------------
102300* 6290-CALC-AUDIT-LENGTHS - HOME-GROWN TRAILING-SPACE TRIM FOR
102400* THE AUDIT PRINT (TPR-6204) - NO INTRINSIC FUNCTION LENGTH ON
102500* THIS COMPILER, SO WE REVERSE-SCAN FOR THE LAST NON-SPACE BYTE.
102600*-----------------------------------------------------------------
102700 6290-CALC-AUDIT-LENGTHS.
102800     MOVE 200 TO WS-RAW-BYTE-COUNT
102900     MOVE 100 TO WS-ERROR-TEXT-LEN
103000     GO TO 6291-TRIM-RAW-TEXT
103100     .
103200 6291-TRIM-RAW-TEXT.
103300     IF WS-RAW-BYTE-COUNT = 0
103400         GO TO 6293-TRIM-ERROR-TEXT
103500     END-IF
103600     IF LOG-RAW-TEXT (WS-RAW-BYTE-COUNT:1) NOT = SPACE
103700         GO TO 6293-TRIM-ERROR-TEXT
103800     END-IF
103900     SUBTRACT 1 FROM WS-RAW-BYTE-COUNT
104000     GO TO 6291-TRIM-RAW-TEXT
104100     .
104200 6293-TRIM-ERROR-TEXT.
104300     IF WS-ERROR-TEXT-LEN = 0
104400         GO TO 6290-EXIT
104500     END-IF
104600     IF LOG-ERROR-MESSAGE (WS-ERROR-TEXT-LEN:1) NOT = SPACE
104700         GO TO 6290-EXIT
104800     END-IF
104900     SUBTRACT 1 FROM WS-ERROR-TEXT-LEN
105000     GO TO 6293-TRIM-ERROR-TEXT
105100     .
105200 6290-EXIT.
105300     EXIT.
105400*
105500 6310-PRINT-ONE-BODY-LINE.
105600     MOVE SPACES TO RPT-PRINT-LINE
105700     STRING "    " DELIMITED BY SIZE
105800            DSP-BODY-LINE (WS-RPT-BODY-IDX) DELIMITED BY SIZE
105900            INTO RPT-PRINT-LINE
106000     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
106100     .
106200*
106300 6900-PRINT-CONTROL-TOTALS.
106400     MOVE SPACES TO RPT-PRINT-LINE
106500     STRING "CONTROL TOTALS" DELIMITED BY SIZE
106600            INTO RPT-PRINT-LINE
106700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
106800     MOVE SPACES TO RPT-PRINT-LINE
106900     STRING "  LOGS PROCESSED....: " DELIMITED BY SIZE
107000            WS-LOGS-PROCESSED-CNT DELIMITED BY SIZE
107100            INTO RPT-PRINT-LINE
107200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
107300     MOVE SPACES TO RPT-PRINT-LINE
107400     STRING "  RULES LOADED......: " DELIMITED BY SIZE
107500            WS-RULE-COUNT DELIMITED BY SIZE
107600            INTO RPT-PRINT-LINE
107700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
107800     MOVE SPACES TO RPT-PRINT-LINE
107900     STRING "  ACTIONS ATTEMPTED.: " DELIMITED BY SIZE
108000            WS-ACTIONS-ATTEMPTED DELIMITED BY SIZE
108100            INTO RPT-PRINT-LINE
108200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
108300     MOVE SPACES TO RPT-PRINT-LINE
108400     STRING "  ACTIONS SUCCEEDED.: " DELIMITED BY SIZE
108500            WS-ACTIONS-SUCCEEDED DELIMITED BY SIZE
108600            INTO RPT-PRINT-LINE
108700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
108800     MOVE SPACES TO RPT-PRINT-LINE
108900     STRING "  ACTIONS FAILED....: " DELIMITED BY SIZE
109000            WS-ACTIONS-FAILED DELIMITED BY SIZE
109100            INTO RPT-PRINT-LINE
109200     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
109300     MOVE SPACES TO RPT-PRINT-LINE
109400     STRING "  ALERT HISTORY WRIT: " DELIMITED BY SIZE
109500            WS-ALERTHIST-WRITTEN DELIMITED BY SIZE
109600            INTO RPT-PRINT-LINE
109700     WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
109800     .
