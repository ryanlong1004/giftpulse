000100*-----------------------------------------------------------------
000200*    GPMLOGRC - NORMALIZED LOG MASTER RECORD (FD LOGMAST-IN/OUT)
000300*               ONE ROW PER DEDUPED CALL, MESSAGE OR PLATFORM
000400*               ALERT EVENT.  LOG-PROVIDER-SID IS UNIQUE.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000800*
000900*-----------------------------------------------------------------
001000*    MAINTENANCE LOG
001100*    DATE     BY     DESCRIPTION
001200*    -------- ------ ------------------------------------------
001300*    03/11/92 RGH    ORIGINAL LAYOUT FOR PHASE 1 INTAKE.          RGH0392 
001400*    07/14/95 RGH    ADDED LOG-PROCESSED SWITCH FOR RULE ENGINE.  RGH0795 
001500*    09/22/98 LKM    Y2K TIMESTAMP REVIEW, NO CHANGE REQUIRED.    LKM0998 
001600*    03/08/02 PRO    NO LAYOUT CHANGE - REVIEWED WITH GPM0010'S   PRO0302 
001700*                    77-LEVEL AUDIT PRINT WORK FIELDS (TPR-6204).
001800*-----------------------------------------------------------------
001900 01  LOG-RECORD.
002000     05  LOG-ID                       PIC 9(09).
002100     05  LOG-PROVIDER-SID             PIC X(34).
002200     05  LOG-TYPE                     PIC X(10).
002300         88  LOG-TYPE-IS-CALL             VALUE "call".
002400         88  LOG-TYPE-IS-MESSAGE          VALUE "message".
002500         88  LOG-TYPE-IS-ERROR            VALUE "error".
002600         88  LOG-TYPE-IS-WARNING          VALUE "warning".
002700         88  LOG-TYPE-IS-DEBUG            VALUE "debug".
002800     05  LOG-TIMESTAMP                PIC 9(14).
002900     05  LOG-TS-PARTS REDEFINES LOG-TIMESTAMP.
003000         10  LOG-TS-YYYY              PIC 9(04).
003100         10  LOG-TS-MM                PIC 9(02).
003200         10  LOG-TS-DD                PIC 9(02).
003300         10  LOG-TS-HH                PIC 9(02).
003400         10  LOG-TS-MN                PIC 9(02).
003500         10  LOG-TS-SS                PIC 9(02).
003600     05  LOG-STATUS                   PIC X(20).
003700     05  LOG-ERROR-CODE               PIC X(10).
003800     05  LOG-ERROR-MESSAGE            PIC X(100).
003900     05  LOG-FROM-NUMBER              PIC X(20).
004000     05  LOG-TO-NUMBER                PIC X(20).
004100     05  LOG-RAW-TEXT                 PIC X(200).
004200     05  LOG-PROCESSED                PIC X(01).
004300         88  LOG-IS-PROCESSED             VALUE "Y".
004400         88  LOG-NOT-PROCESSED            VALUE "N".
004500     05  FILLER                       PIC X(02) VALUE SPACES.
