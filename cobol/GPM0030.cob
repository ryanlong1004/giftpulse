000100*-----------------------------------------------------------------
000200*    GPM0030 - ACTION DISPATCHER AND NOTIFICATION FORMATTERS
000300*               CALLED ONCE PER (ACTION, LOG) PAIR HANDED TO IT BY
000400*               GPM0010 AFTER THE PATTERN MATCHER FINDS A RULE
000500*               MATCH.  VALIDATES THE ACTION'S CONFIGURATION AND,
000600*               IF VALID, BUILDS THE NOTIFICATION TEXT THAT WOULD
000700*               BE MAILED, POSTED OR CHAT-MESSAGED.  THIS MEMBER
000800*               DOES NOT OPEN A SOCKET OR SEND MAIL - GPM0010
000900*               WRITES THE RESULT TO ALERTHIST AND ALERTRPT.
001000*-----------------------------------------------------------------
001100*
001200*--------------------PART OF GIFTPULSE LOG MONITOR--------------
001300*
001400*-----------------------------------------------------------------
001500*    MODIFIER                |   DATE   |  DESCRIPTION OF CHANGE
001600*-----------------------------------------------------------------
001700*    R. HARTWELL             | 04/02/92 | ORIGINAL - EMAIL        RGH0492 
001800*                            |          | ACTION VALIDATION AND
001900*                            |          | BODY ONLY.
002000*    D. TILLMAN              | 04/09/97 | ADDED WEBHOOK ACTION    DJT0497 
002100*                            |          | TYPE AND ITS PAYLOAD
002200*                            |          | FORMATTER.
002300*    L. MERCER               | 06/30/99 | ADDED GCHAT ACTION      LKM0699 
002400*                            |          | TYPE FOR REQUEST
002500*                            |          | TPR-5120.
002600*    L. MERCER               | 07/12/99 | DROPPED THE EMOJI       LKM0799 
002700*                            |          | MARKERS FROM THE GCHAT
002800*                            |          | SEVERITY TAG - NOT
002900*                            |          | PRINTABLE ON OUR EBCDIC
003000*                            |          | PRINT CHAIN, TEXT TAG
003100*                            |          | ONLY FROM NOW ON.
003200*    P. OYELARAN             | 05/21/03 | ADDED WS-GCHAT-TITLE-   PRO0503 
003300*                            |          | VIEW REDEFINES AND A
003400*                            |          | THIRD-PARTY AUDIT
003500*                            |          | REQUEST TO SCAN THE
003600*                            |          | TITLE FOR EMBEDDED PIPE
003700*                            |          | CHARACTERS (TPR-7002).
003800*    M. FALOYE               | 02/14/05 | EMAIL NOW DEFAULTS TO   MAF0205 
003900*                            |          | "TWILIO LOG ALERT" WHEN
004000*                            |          | ACT-SUBJECT IS BLANK -
004100*                            |          | WAS NEVER READ BY THIS
004200*                            |          | MEMBER.  CONVERTED
004300*                            |          | WS-LINE-IDX AND
004400*                            |          | WS-GCHAT-SCAN-IDX TO
004500*                            |          | 77-LEVELS WHILE IN HERE
004600*                            |          | (TPR-7521).
004700*-----------------------------------------------------------------
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    GPM0030.
005000 AUTHOR.        R. HARTWELL.
005100 INSTALLATION.  GIFTPULSE DATA CENTER.
005200 DATE-WRITTEN.  04/02/92.
005300 DATE-COMPILED.
005400 SECURITY.      UNCLASSIFIED - INTERNAL BATCH UTILITY.
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   GIFTPULSE-BATCH-CPU.
005900 OBJECT-COMPUTER.   GIFTPULSE-BATCH-CPU.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     UPSI-1 ON STATUS IS DSP-DEBUG-ON
006300     UPSI-1 OFF STATUS IS DSP-DEBUG-OFF.
006400*
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700*
006800 01  WS-SWITCHES.
006900     03  WS-DEBUG-SWITCH              PIC X VALUE "N".
007000         88  WS-DEBUG-IS-ON               VALUE "Y".
007100         88  WS-DEBUG-IS-OFF              VALUE "N".
007200     03  FILLER                       PIC X(01) VALUE SPACE.
007300*
007400*    ---------------------------------------------------------
007500*    WORK COPIES OF THE CALLER'S RECORDS - WE TOUCH THEM IN
007600*    PLACE VIA THE LINKAGE ITEMS, THESE ARE SCRATCH FIELDS ONLY.
007700*    ---------------------------------------------------------
007800 01  WS-STATUS-DISPLAY                PIC X(20) VALUE SPACES.
007900 01  WS-TYPE-CAP                      PIC X(10) VALUE SPACES.
008000 01  WS-TS-DISPLAY                    PIC X(19) VALUE SPACES.
008100*
008200*    ---------------------------------------------------------
008300*    WS-LINE-IDX AND WS-GCHAT-SCAN-IDX BELOW WERE 01-LEVELS
008400*    BEFORE TPR-7521 - CONVERTED TO STANDALONE 77-LEVELS SINCE
008500*    NEITHER IS EVER A GROUP MEMBER OR MOVED AS ONE UNIT, AND
008600*    GPM0010/GPM0090 ALREADY CARRY THIS SHOP HABIT.
008700*    ---------------------------------------------------------
008800 77  WS-LINE-IDX                      PIC 9(02) COMP VALUE ZERO.
008900 77  WS-GCHAT-SCAN-IDX                PIC 9(02) COMP VALUE ZERO.
009000 77  WS-EMAIL-SUBJECT                 PIC X(60) VALUE SPACES.
009100*
009200*    ---------------------------------------------------------
009300*    100-VALIDATE-EMAIL / 400-FORMAT-EMAIL-BODY WORK FIELDS
009400*    ---------------------------------------------------------
009500 01  WS-RECIP-BUFFER                  PIC X(100) VALUE SPACES.
009600 01  WS-RECIP-VIEW REDEFINES WS-RECIP-BUFFER.
009700     03  WS-RECIP-FIRST-PART          PIC X(40).
009800     03  FILLER                       PIC X(60).
009900*
010000*    ---------------------------------------------------------
010100*    200-VALIDATE-WEBHOOK / 500-FORMAT-WEBHOOK-BODY WORK FIELDS
010200*    ---------------------------------------------------------
010300 01  WS-URL-BUFFER                    PIC X(100) VALUE SPACES.
010400 01  WS-URL-VIEW REDEFINES WS-URL-BUFFER.
010500     03  WS-URL-PREFIX-8              PIC X(08).
010600     03  FILLER                       PIC X(92).
010700 01  WS-URL-OK-SW                     PIC X VALUE "N".
010800     88  WS-URL-IS-OK                     VALUE "Y".
010900*
011000*    ---------------------------------------------------------
011100*    300-VALIDATE-GCHAT / 600-FORMAT-GCHAT-BODY WORK FIELDS
011200*    ---------------------------------------------------------
011300 01  WS-GCHAT-TITLE                   PIC X(40) VALUE SPACES.
011400 01  WS-GCHAT-TITLE-VIEW REDEFINES WS-GCHAT-TITLE.
011500     03  WS-GCHAT-TITLE-CHAR          PIC X(01) OCCURS 40 TIMES.
011600*
011700 LINKAGE SECTION.
011800 COPY GPMACTN.
011900 COPY GPMLOGRC.
012000 COPY GPMDSPC.
012100*
012200*-----------------------------------------------------------------
012300* PROCEDURE DIVISION.
012400*-----------------------------------------------------------------
012500 PROCEDURE DIVISION USING ACTION-RECORD LOG-RECORD
012600         DSP-CONTROL DSP-BODY-LINES.
012700*
012800 0000-MAIN.
012900     MOVE SPACES TO DSP-RESULT-TEXT DSP-SEVERITY-MARKER
013000     MOVE ZERO TO DSP-BODY-LINE-COUNT
013100     PERFORM 050-CLEAR-BODY-LINE
013200         VARYING DSP-BODY-IDX FROM 1 BY 1 UNTIL DSP-BODY-IDX > 12
013300     IF ACT-IS-DISABLED
013400         MOVE "N" TO DSP-SUCCESS-FLAG
013500         MOVE "ACTION DISABLED" TO DSP-RESULT-TEXT
013600     ELSE
013700         EVALUATE TRUE
013800             WHEN ACT-TYPE-EMAIL
013900                 PERFORM 100-VALIDATE-EMAIL
014000             WHEN ACT-TYPE-WEBHOOK
014100                 PERFORM 200-VALIDATE-WEBHOOK
014200             WHEN ACT-TYPE-GCHAT
014300                 PERFORM 300-VALIDATE-GCHAT
014400             WHEN OTHER
014500                 MOVE "N" TO DSP-SUCCESS-FLAG
014600                 MOVE "NO HANDLER FOR ACTION TYPE" TO
014700                     DSP-RESULT-TEXT
014800         END-EVALUATE
014900     END-IF
015000     GOBACK
015100     .
015200*
015300 050-CLEAR-BODY-LINE.
015400     MOVE SPACES TO DSP-BODY-LINE (DSP-BODY-IDX)
015500     .
015600*
015700*-----------------------------------------------------------------
015800* 100-VALIDATE-EMAIL - RECIPIENTS LIST MUST BE PRESENT.
015900*-----------------------------------------------------------------
016000 100-VALIDATE-EMAIL.
016100     IF ACT-RECIPIENTS = SPACES
016200         MOVE "N" TO DSP-SUCCESS-FLAG
016300         MOVE "Invalid configuration" TO DSP-RESULT-TEXT
016400     ELSE
016500         PERFORM 405-DEFAULT-EMAIL-SUBJECT
016600         PERFORM 400-FORMAT-EMAIL-BODY
016700         MOVE "Y" TO DSP-SUCCESS-FLAG
016800         MOVE ACT-RECIPIENTS TO WS-RECIP-BUFFER
016900         STRING "SENT TO " DELIMITED BY SIZE
017000                WS-RECIP-FIRST-PART DELIMITED BY SPACE
017100                " - SUBJECT: " DELIMITED BY SIZE
017200                WS-EMAIL-SUBJECT DELIMITED BY SPACE
017300                INTO DSP-RESULT-TEXT
017400     END-IF
017500     .
017600*
017700*-----------------------------------------------------------------
017800* 405-DEFAULT-EMAIL-SUBJECT - ACT-SUBJECT IS AN OPTIONAL FIELD ON
017900* THE ACTION RECORD.  WHEN THE RULE OWNER LEAVES IT BLANK WE FALL
018000* BACK TO THE SHOP'S STANDARD SUBJECT LINE (TPR-7521).
018100*-----------------------------------------------------------------
018200 405-DEFAULT-EMAIL-SUBJECT.
018300     IF ACT-SUBJECT = SPACES
018400         MOVE "Twilio Log Alert" TO WS-EMAIL-SUBJECT
018500     ELSE
018600         MOVE ACT-SUBJECT TO WS-EMAIL-SUBJECT
018700     END-IF
018800     .
018900*
019000*-----------------------------------------------------------------
019100* 400-FORMAT-EMAIL-BODY - HEADER, FOUR FIXED LINES, FOUR
019200* ONLY-IF-PRESENT LINES, TRAILER.  SEE MAINTENANCE LOG 04/02/92.
019300*-----------------------------------------------------------------
019400 400-FORMAT-EMAIL-BODY.
019500     MOVE 1 TO WS-LINE-IDX
019600     MOVE "GiftPulse Twilio Log Alert" TO DSP-BODY-LINE (1)
019700     PERFORM 410-CAP-LOG-TYPE
019800     STRING "Log Type: " DELIMITED BY SIZE
019900            WS-TYPE-CAP DELIMITED BY SPACE
020000            INTO DSP-BODY-LINE (2)
020100     STRING "Timestamp: " DELIMITED BY SIZE
020200            LOG-TIMESTAMP DELIMITED BY SIZE
020300            INTO DSP-BODY-LINE (3)
020400     STRING "Twilio SID: " DELIMITED BY SIZE
020500            LOG-PROVIDER-SID DELIMITED BY SPACE
020600            INTO DSP-BODY-LINE (4)
020700     IF LOG-STATUS = SPACES
020800         MOVE "N/A" TO WS-STATUS-DISPLAY
020900     ELSE
021000         MOVE LOG-STATUS TO WS-STATUS-DISPLAY
021100     END-IF
021200     STRING "Status: " DELIMITED BY SIZE
021300            WS-STATUS-DISPLAY DELIMITED BY SPACE
021400            INTO DSP-BODY-LINE (5)
021500     MOVE 5 TO WS-LINE-IDX
021600     IF LOG-ERROR-CODE NOT = SPACES
021700         ADD 1 TO WS-LINE-IDX
021800         STRING "Error Code: " DELIMITED BY SIZE
021900                LOG-ERROR-CODE DELIMITED BY SPACE
022000                INTO DSP-BODY-LINE (WS-LINE-IDX)
022100     END-IF
022200     IF LOG-ERROR-MESSAGE NOT = SPACES
022300         ADD 1 TO WS-LINE-IDX
022400         STRING "Error Message: " DELIMITED BY SIZE
022500                LOG-ERROR-MESSAGE DELIMITED BY SIZE
022600                INTO DSP-BODY-LINE (WS-LINE-IDX)
022700     END-IF
022800     IF LOG-FROM-NUMBER NOT = SPACES
022900         ADD 1 TO WS-LINE-IDX
023000         STRING "From: " DELIMITED BY SIZE
023100                LOG-FROM-NUMBER DELIMITED BY SPACE
023200                INTO DSP-BODY-LINE (WS-LINE-IDX)
023300     END-IF
023400     IF LOG-TO-NUMBER NOT = SPACES
023500         ADD 1 TO WS-LINE-IDX
023600         STRING "To: " DELIMITED BY SIZE
023700                LOG-TO-NUMBER DELIMITED BY SPACE
023800                INTO DSP-BODY-LINE (WS-LINE-IDX)
023900     END-IF
024000     ADD 1 TO WS-LINE-IDX
024100     MOVE "This is an automated alert from GiftPulse Monitor."
024200         TO DSP-BODY-LINE (WS-LINE-IDX)
024300     MOVE WS-LINE-IDX TO DSP-BODY-LINE-COUNT
024400     .
024500*
024600*-----------------------------------------------------------------
024700* 410-CAP-LOG-TYPE - THE FIVE LOG TYPES ARE A FIXED, SMALL SET,
024800* SO A LOOKUP BY CONDITION-NAME IS CHEAPER THAN A GENERAL
024900* FIRST-LETTER-CAPITALIZE ROUTINE WOULD BE.
025000*-----------------------------------------------------------------
025100 410-CAP-LOG-TYPE.
025200     EVALUATE TRUE
025300         WHEN LOG-TYPE-IS-CALL
025400             MOVE "Call" TO WS-TYPE-CAP
025500         WHEN LOG-TYPE-IS-MESSAGE
025600             MOVE "Message" TO WS-TYPE-CAP
025700         WHEN LOG-TYPE-IS-ERROR
025800             MOVE "Error" TO WS-TYPE-CAP
025900         WHEN LOG-TYPE-IS-WARNING
026000             MOVE "Warning" TO WS-TYPE-CAP
026100         WHEN OTHER
026200             MOVE "Debug" TO WS-TYPE-CAP
026300     END-EVALUATE
026400     .
026500*
026600*-----------------------------------------------------------------
026700* 200-VALIDATE-WEBHOOK - URL MUST BE PRESENT AND START WITH
026800* "HTTP://" OR "HTTPS://".
026900*-----------------------------------------------------------------
027000 200-VALIDATE-WEBHOOK.
027100     MOVE "N" TO WS-URL-OK-SW
027200     IF ACT-URL NOT = SPACES
027300         MOVE ACT-URL TO WS-URL-BUFFER
027400         IF WS-URL-PREFIX-8 (1:7) = "http://" OR
027500            WS-URL-PREFIX-8 (1:8) = "https://"
027600             MOVE "Y" TO WS-URL-OK-SW
027700         END-IF
027800     END-IF
027900     IF WS-URL-IS-OK
028000         PERFORM 500-FORMAT-WEBHOOK-BODY
028100         MOVE "Y" TO DSP-SUCCESS-FLAG
028200         STRING "POSTED TO " DELIMITED BY SIZE
028300                ACT-URL DELIMITED BY SPACE
028400                INTO DSP-RESULT-TEXT
028500     ELSE
028600         MOVE "N" TO DSP-SUCCESS-FLAG
028700         MOVE "Invalid configuration" TO DSP-RESULT-TEXT
028800     END-IF
028900     .
029000*
029100*-----------------------------------------------------------------
029200* 500-FORMAT-WEBHOOK-BODY - NINE LABELLED FIELDS, ALWAYS PRESENT,
029300* IN THE SHOP'S STANDARD WEBHOOK FIELD ORDER - ID, SID, TYPE AND
029400* SO ON - THE SAME ORDER USED ACROSS EVERY GIFTPULSE ACTION TYPE.
029500*-----------------------------------------------------------------
029600 500-FORMAT-WEBHOOK-BODY.
029700     STRING "ID: " DELIMITED BY SIZE
029800            LOG-ID DELIMITED BY SIZE
029900            INTO DSP-BODY-LINE (1)
030000     STRING "SID: " DELIMITED BY SIZE
030100            LOG-PROVIDER-SID DELIMITED BY SPACE
030200            INTO DSP-BODY-LINE (2)
030300     STRING "Type: " DELIMITED BY SIZE
030400            LOG-TYPE DELIMITED BY SPACE
030500            INTO DSP-BODY-LINE (3)
030600     STRING "Timestamp: " DELIMITED BY SIZE
030700            LOG-TIMESTAMP DELIMITED BY SIZE
030800            INTO DSP-BODY-LINE (4)
030900     STRING "Status: " DELIMITED BY SIZE
031000            LOG-STATUS DELIMITED BY SPACE
031100            INTO DSP-BODY-LINE (5)
031200     STRING "Error Code: " DELIMITED BY SIZE
031300            LOG-ERROR-CODE DELIMITED BY SPACE
031400            INTO DSP-BODY-LINE (6)
031500     STRING "Error Message: " DELIMITED BY SIZE
031600            LOG-ERROR-MESSAGE DELIMITED BY SIZE
031700            INTO DSP-BODY-LINE (7)
031800     STRING "From: " DELIMITED BY SIZE
031900            LOG-FROM-NUMBER DELIMITED BY SPACE
032000            INTO DSP-BODY-LINE (8)
032100     STRING "To: " DELIMITED BY SIZE
032200            LOG-TO-NUMBER DELIMITED BY SPACE
032300            INTO DSP-BODY-LINE (9)
032400     MOVE 9 TO DSP-BODY-LINE-COUNT
032500     .
032600*
032700*-----------------------------------------------------------------
032800* 300-VALIDATE-GCHAT - WEBHOOK URL MUST BE PRESENT, NOTHING ELSE
032900* TO CHECK (GCHAT HAS NO SCHEME RESTRICTION IN THE SOURCE RULES).
033000*-----------------------------------------------------------------
033100 300-VALIDATE-GCHAT.
033200     IF ACT-URL = SPACES
033300         MOVE "N" TO DSP-SUCCESS-FLAG
033400         MOVE "Invalid configuration" TO DSP-RESULT-TEXT
033500     ELSE
033600         PERFORM 600-FORMAT-GCHAT-BODY
033700         MOVE "Y" TO DSP-SUCCESS-FLAG
033800         STRING "POSTED TO " DELIMITED BY SIZE
033900                ACT-URL DELIMITED BY SPACE
034000                INTO DSP-RESULT-TEXT
034100     END-IF
034200     .
034300*
034400*-----------------------------------------------------------------
034500* 600-FORMAT-GCHAT-BODY - SEVERITY MARKER, TITLE, ONLY-IF-PRESENT
034600* BULLETS, THEN TIME AND SID ALWAYS.  (THE SIREN AND INFO EMOJI
034700* GCHAT ONCE SENT WERE DROPPED - SEE 07/12/99 MAINTENANCE ENTRY.)
034800*-----------------------------------------------------------------
034900 600-FORMAT-GCHAT-BODY.
035000     IF LOG-ERROR-CODE NOT = SPACES
035100         MOVE "ALERT" TO DSP-SEVERITY-MARKER
035200     ELSE
035300         MOVE "INFO" TO DSP-SEVERITY-MARKER
035400     END-IF
035500     PERFORM 410-CAP-LOG-TYPE
035600     STRING "Twilio " DELIMITED BY SIZE
035700            WS-TYPE-CAP DELIMITED BY SPACE
035800            " Alert" DELIMITED BY SIZE
035900            INTO WS-GCHAT-TITLE
036000     PERFORM 620-SCAN-GCHAT-TITLE THRU 620-EXIT
036100     MOVE WS-GCHAT-TITLE TO DSP-BODY-LINE (1)
036200     MOVE 1 TO WS-LINE-IDX
036300     IF LOG-ERROR-CODE NOT = SPACES
036400         ADD 1 TO WS-LINE-IDX
036500         STRING "- Error Code: " DELIMITED BY SIZE
036600                LOG-ERROR-CODE DELIMITED BY SPACE
036700                INTO DSP-BODY-LINE (WS-LINE-IDX)
036800     END-IF
036900     IF LOG-ERROR-MESSAGE NOT = SPACES
037000         ADD 1 TO WS-LINE-IDX
037100         STRING "- Message: " DELIMITED BY SIZE
037200                LOG-ERROR-MESSAGE DELIMITED BY SIZE
037300                INTO DSP-BODY-LINE (WS-LINE-IDX)
037400     END-IF
037500     IF LOG-STATUS NOT = SPACES
037600         ADD 1 TO WS-LINE-IDX
037700         STRING "- Status: " DELIMITED BY SIZE
037800                LOG-STATUS DELIMITED BY SPACE
037900                INTO DSP-BODY-LINE (WS-LINE-IDX)
038000     END-IF
038100     IF LOG-FROM-NUMBER NOT = SPACES
038200         ADD 1 TO WS-LINE-IDX
038300         STRING "- From: " DELIMITED BY SIZE
038400                LOG-FROM-NUMBER DELIMITED BY SPACE
038500                INTO DSP-BODY-LINE (WS-LINE-IDX)
038600     END-IF
038700     IF LOG-TO-NUMBER NOT = SPACES
038800         ADD 1 TO WS-LINE-IDX
038900         STRING "- To: " DELIMITED BY SIZE
039000                LOG-TO-NUMBER DELIMITED BY SPACE
039100                INTO DSP-BODY-LINE (WS-LINE-IDX)
039200     END-IF
039300     STRING LOG-TS-YYYY DELIMITED BY SIZE
039400            "-" DELIMITED BY SIZE
039500            LOG-TS-MM DELIMITED BY SIZE
039600            "-" DELIMITED BY SIZE
039700            LOG-TS-DD DELIMITED BY SIZE
039800            " " DELIMITED BY SIZE
039900            LOG-TS-HH DELIMITED BY SIZE
040000            ":" DELIMITED BY SIZE
040100            LOG-TS-MN DELIMITED BY SIZE
040200            ":" DELIMITED BY SIZE
040300            LOG-TS-SS DELIMITED BY SIZE
040400            INTO WS-TS-DISPLAY
040500     ADD 1 TO WS-LINE-IDX
040600     STRING "- Time: " DELIMITED BY SIZE
040700            WS-TS-DISPLAY DELIMITED BY SIZE
040800            INTO DSP-BODY-LINE (WS-LINE-IDX)
040900     ADD 1 TO WS-LINE-IDX
041000     STRING "- SID: " DELIMITED BY SIZE
041100            LOG-PROVIDER-SID DELIMITED BY SPACE
041200            INTO DSP-BODY-LINE (WS-LINE-IDX)
041300     MOVE WS-LINE-IDX TO DSP-BODY-LINE-COUNT
041400     .
041500*
041600*-----------------------------------------------------------------
041700* 620-SCAN-GCHAT-TITLE - THIRD-PARTY SECURITY AUDIT (TPR-7002)
041800* FLAGGED EMBEDDED PIPE CHARACTERS IN OUTBOUND GCHAT TITLES AS A
041900* PAYLOAD-INJECTION RISK AGAINST THE WEBHOOK'S OWN FIELD
042000* DELIMITER.  WE BLANK ANY PIPE FOUND, CHARACTER BY CHARACTER,
042100* THROUGH THE WS-GCHAT-TITLE-VIEW TABLE REDEFINITION.
042200*-----------------------------------------------------------------
042300 620-SCAN-GCHAT-TITLE.
042400     MOVE 1 TO WS-GCHAT-SCAN-IDX
042500     .
042600 621-SCAN-ONE-CHAR.
042700     IF WS-GCHAT-SCAN-IDX > 40
042800         GO TO 620-EXIT
042900     END-IF
043000     IF WS-GCHAT-TITLE-CHAR (WS-GCHAT-SCAN-IDX) = "|"
043100         MOVE SPACE TO WS-GCHAT-TITLE-CHAR (WS-GCHAT-SCAN-IDX)
043200     END-IF
043300     ADD 1 TO WS-GCHAT-SCAN-IDX
043400     GO TO 621-SCAN-ONE-CHAR
043500     .
043600 620-EXIT.
043700     EXIT.
