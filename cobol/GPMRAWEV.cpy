000100*-----------------------------------------------------------------
000200*    GPMRAWEV - RAW PROVIDER EVENT RECORD (FD RAWEVENT)
000300*               ONE PHYSICAL LAYOUT, THREE LOGICAL EVENT CLASSES:
000400*               CALLS (C), MESSAGES (M) AND PLATFORM ALERTS (A).
000500*               UNSORTED FEED AS RECEIVED FROM THE CARRIER.
000600*-----------------------------------------------------------------
000700*
000800*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000900*
001000*-----------------------------------------------------------------
001100*    MAINTENANCE LOG
001200*    DATE     BY     DESCRIPTION
001300*    -------- ------ ------------------------------------------
001400*    03/11/92 RGH    ORIGINAL LAYOUT FOR PHASE 1 INTAKE.          RGH0392 
001500*    09/22/98 LKM    WIDENED REV-RAW-TEXT, Y2K TIMESTAMP REVIEW.  LKM0998 
001600*    03/08/02 PRO    NO LAYOUT CHANGE - REVIEWED WITH GPM0010'S   PRO0302 
001700*                    77-LEVEL RAW EVENT BYTE-COUNT WORK FIELD
001800*                    FOR THE AUDIT PRINT (TPR-6204).
001900*-----------------------------------------------------------------
002000 01  RAW-EVENT-RECORD.
002100     05  REV-EVENT-CLASS             PIC X(01).
002200         88  REV-IS-CALL                  VALUE "C".
002300         88  REV-IS-MESSAGE               VALUE "M".
002400         88  REV-IS-ALERT                 VALUE "A".
002500     05  REV-PROVIDER-SID             PIC X(34).
002600     05  REV-TIMESTAMP                PIC 9(14).
002700         88  REV-TIMESTAMP-ABSENT         VALUE ZEROES.
002800     05  REV-STATUS                   PIC X(20).
002900     05  REV-ERROR-CODE               PIC X(10).
003000     05  REV-ERROR-MESSAGE            PIC X(100).
003100     05  REV-FROM-NUMBER              PIC X(20).
003200     05  REV-TO-NUMBER                PIC X(20).
003300     05  REV-LOG-LEVEL                PIC X(10).
003400         88  REV-LEVEL-IS-ERROR           VALUE "error".
003500         88  REV-LEVEL-IS-WARNING         VALUE "warning".
003600     05  REV-RAW-TEXT                 PIC X(200).
003700     05  FILLER                       PIC X(02) VALUE SPACES.
