000100*-----------------------------------------------------------------
000200*    GPMDSPC  - ACTION DISPATCH CONTROL/RESULT BLOCK.
000300*               PASSED BETWEEN GPM0010 AND GPM0030 ON EVERY
000400*               ACTION CALL - CARRIES THE OWNING RULE'S IDENTITY
000500*               IN, AND THE FORMATTED NOTIFICATION BACK OUT.
000600*-----------------------------------------------------------------
000700*
000800*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000900*
001000*-----------------------------------------------------------------
001100*    MAINTENANCE LOG
001200*    DATE     BY     DESCRIPTION
001300*    -------- ------ ------------------------------------------
001400*    04/02/92 RGH    ORIGINAL LAYOUT, INLINE IN GPM0030 ONLY.     RGH0492 
001500*    04/09/97 DJT    PULLED OUT TO A COPYBOOK SO GPM0010 CAN      DJT0497 
001600*                    BUILD THE SAME BLOCK IT HANDS TO GPM0030.
001700*    05/21/03 PRO    NO LAYOUT CHANGE - DSP-BODY-LINE(1) NOW      PRO0503 
001800*                    CARRIES THE SCANNED GCHAT TITLE, SEE
001900*                    GPM0030 (TPR-7002).
002000*-----------------------------------------------------------------
002100 01  DSP-CONTROL.
002200     05  DSP-RULE-ID                  PIC 9(04).
002300     05  DSP-RULE-NAME                PIC X(40).
002400     05  DSP-RUN-TIMESTAMP            PIC 9(14).
002500     05  DSP-SUCCESS-FLAG             PIC X(01).
002600         88  DSP-WAS-SUCCESS              VALUE "Y".
002700         88  DSP-WAS-FAILURE              VALUE "N".
002800     05  DSP-RESULT-TEXT              PIC X(100).
002900     05  DSP-SEVERITY-MARKER          PIC X(10).
003000     05  DSP-BODY-LINE-COUNT          PIC 9(02) COMP.
003100     05  FILLER                       PIC X(02).
003200*
003300 01  DSP-BODY-LINES.
003400     05  DSP-BODY-LINE                PIC X(80) OCCURS 12 TIMES
003500                                       INDEXED BY DSP-BODY-IDX.
