000100*-----------------------------------------------------------------
000200*    GPMRULE  - MONITORING RULE RECORD (FD RULEFILE)
000300*               ONE ROW PER USER-DEFINED RULE.  LOADED ENTIRELY
000400*               INTO THE RULE-TABLE AT THE START OF THE RUN.
000500*-----------------------------------------------------------------
000600*
000700*--------------------PART OF GIFTPULSE LOG MONITOR--------------
000800*
000900*-----------------------------------------------------------------
001000*    MAINTENANCE LOG
001100*    DATE     BY     DESCRIPTION
001200*    -------- ------ ------------------------------------------
001300*    02/18/93 RGH    ORIGINAL LAYOUT, ERRORCODE/TEXT/STATUS ONLY. RGH0293 
001400*    11/02/96 DJT    ADDED RUL-THRESH-COUNT/WINDOW FOR THRESHOLD  DJT1196 
001500*                    PATTERN TYPE (REQUEST TPR-4417).
001600*    03/08/02 PRO    NO LAYOUT CHANGE - REVIEWED WITH GPM0090'S   PRO0302 
001700*                    77-LEVEL SCRATCH COUNTER REWORK (TPR-6204).
001800*-----------------------------------------------------------------
001900 01  RULE-RECORD.
002000     05  RUL-ID                       PIC 9(04).
002100     05  RUL-NAME                     PIC X(40).
002200     05  RUL-ENABLED                  PIC X(01).
002300         88  RUL-IS-ENABLED               VALUE "Y".
002400         88  RUL-IS-DISABLED              VALUE "N".
002500     05  RUL-LOG-TYPE                 PIC X(10).
002600         88  RUL-LOG-TYPE-IS-ANY          VALUE SPACES.
002700     05  RUL-PATTERN-TYPE             PIC X(10).
002800         88  RUL-TYPE-ERRORCODE           VALUE "ERRORCODE".
002900         88  RUL-TYPE-TEXT                VALUE "TEXT".
003000         88  RUL-TYPE-STATUS              VALUE "STATUS".
003100         88  RUL-TYPE-THRESHOLD           VALUE "THRESHOLD".
003200     05  RUL-PATTERN-VALUE            PIC X(100).
003300     05  RUL-THRESH-COUNT             PIC 9(05).
003400     05  RUL-THRESH-WINDOW-MIN        PIC 9(05).
003500     05  FILLER                       PIC X(02) VALUE SPACES.
