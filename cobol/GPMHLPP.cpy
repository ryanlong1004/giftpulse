000100*-----------------------------------------------------------------
000200*    GPMHLPP  - GPM0090 UTILITY COMMAND/PARAMETER BLOCK.  EVERY
000300*               CALLER MOVES ONE OF THE HLP-CMD-xxx VALUES TO
000400*               HLP-CMD-CODE, SETS THE FIELDS THAT COMMAND USES,
000500*               THEN CALLS GPM0090.  SEE THAT MEMBER'S BANNER
000600*               FOR THE COMMAND LIST.
000700*-----------------------------------------------------------------
000800*
000900*--------------------PART OF GIFTPULSE LOG MONITOR--------------
001000*
001100*-----------------------------------------------------------------
001200*    MAINTENANCE LOG
001300*    DATE     BY     DESCRIPTION
001400*    -------- ------ ------------------------------------------
001500*    03/14/92 RGH    ORIGINAL LAYOUT, INLINE IN GPM0090 ONLY.     RGH0392 
001600*    11/02/96 DJT    PULLED OUT TO A COPYBOOK - GPM0010 NEEDED    DJT1196 
001700*                    THE IDENTICAL BLOCK FOR ITS OWN CALLS.
001800*    03/08/02 PRO    NO LAYOUT CHANGE - REVIEWED WITH GPM0090'S   PRO0302 
001900*                    77-LEVEL SCRATCH COUNTER REWORK (TPR-6204).
002000*-----------------------------------------------------------------
002100 01  HLP-CMD-CODE                     PIC 9(02).
002200     88  HLP-CMD-SANITIZE-PHONE           VALUE 01.
002300     88  HLP-CMD-PARSE-LIST-MATCH         VALUE 02.
002400     88  HLP-CMD-TEXT-SEARCH              VALUE 03.
002500     88  HLP-CMD-WINDOW-CHECK             VALUE 04.
002600     88  HLP-CMD-FORMAT-DURATION          VALUE 05.
002700     88  HLP-CMD-TRUNCATE-STRING          VALUE 06.
002800 01  HLP-RESP-CODE                    PIC 9(02).
002900     88  HLP-RESP-OK-TRUE                 VALUE 00.
003000     88  HLP-RESP-NO-MATCH                VALUE 01.
003100     88  HLP-RESP-BAD-COMMAND             VALUE 99.
003200 01  HLP-FLAG-1                       PIC X(01).
003300     88  HLP-CASE-INSENSITIVE             VALUE "Y".
003400 01  HLP-TEXT-IN                      PIC X(200).
003500 01  HLP-TEXT-IN-2                    PIC X(200).
003600 01  HLP-TEXT-OUT                     PIC X(200).
003700 01  HLP-TS-1                         PIC 9(14).
003800 01  HLP-TS-2                         PIC 9(14).
003900 01  HLP-WINDOW-MIN                   PIC 9(05).
004000 01  HLP-NUM-IN-1                     PIC 9(09).
004100 01  HLP-NUM-OUT-1                    PIC 9(09).
